000100******************************************************************
000200*    PICUCFG  --  RUN CONFIGURATION VALUES FOR THE PICU LOADER  *
000300*    LOADED ONCE AT START-UP FROM THE KEY=VALUE CONFIG FILE SO A *
000400*    SITE CHANGE DOES NOT REQUIRE A RECOMPILE.                  *
000500******************************************************************
000600 01  PICU-CONFIG-REC.
000700     05  CFG-TSDB-URL               PIC X(80).
000800     05  CFG-AWARE-PARAMS-PATH      PIC X(80).
000900     05  CFG-ID-MATCH-PATH          PIC X(80).
001000     05  CFG-ID-MATCH-SHEET         PIC X(40).
001100     05  CFG-PROCESSED-FILE-PATH    PIC X(80).
001200     05  CFG-ROOT-DIR               PIC X(80).
001300     05  CFG-STUDY-STRING           PIC X(40).
001400     05  FILLER                     PIC X(20) VALUE SPACES.
001500
001600*---------------------------------------------------------------*
001700*    ONE PARSED KEY=VALUE PAIR FROM A CONFIG-FILE LINE           *
001800*---------------------------------------------------------------*
001900 01  WS-CFG-PARSED-LINE.
002000     05  WS-CFG-KEY                 PIC X(24).
002100     05  WS-CFG-VALUE               PIC X(80).
002200     05  FILLER                     PIC X(04) VALUE SPACES.
