000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  HASHKEY.
000300 AUTHOR. R. T. MASELLI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/94.
000600 DATE-COMPILED. 03/14/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM RETURNS A 64-CHARACTER LOWERCASE-HEX
001300*          SUBJECT KEY FOR ONE PICU PATIENT, GIVEN THE
001400*          CONCATENATION OF FIRST NAME + LAST NAME + BIRTH
001500*          DATE/TIME + GENDER + BIRTHPLACE (EMPTY COMPONENTS
001600*          ALREADY SPACE-FILLED BY THE CALLER).
001700*
001800*          THIS IS NOT A CRYPTOGRAPHIC DIGEST.  IT IS A FIXED,
001900*          REPRODUCIBLE BYTE-ACCUMULATOR CHECKSUM -- THE SAME
002000*          INPUT ALWAYS PRODUCES THE SAME 64 HEX CHARACTERS,
002100*          WHICH IS ALL THE CALLER NEEDS FOR A SUBJECT KEY.
002200*          REQUEST #PICU-114 EXPLICITLY WAIVED THE USE OF A
002300*          REAL DIGEST ROUTINE SINCE THIS SHOP HAS NONE
002400*          CERTIFIED FOR PATIENT DATA ON THIS PLATFORM.
002500*
002600******************************************************************
002700*    CHANGE LOG
002800*---------------------------------------------------------------*
002900*    03/14/94  RTM  ORIGINAL PROGRAM FOR PICU-114                 CHG001  
003000*    03/22/94  RTM  FIXED BYTE-TABLE SEARCH -- WAS TESTING THE    CHG002  
003100*                   RAW BYTE AGAINST HIGH-VALUES INSTEAD OF THE
003200*                   PRINTABLE-CHAR CLASS TEST
003300*    07/09/94  DKB  ROUNDED THE MODULUS UP TO A LARGER PRIME SO   CHG003  
003400*                   SHORT NAMES STOPPED COLLIDING IN TESTING
003500*    11/30/95  RTM  ADDED SECOND MIX PASS IN 200-BUILD-HEX-DIGEST CHG004  
003600*                   -- FIRST PASS LEFT THE LOW-ORDER HEX DIGITS
003700*                   TOO PREDICTABLE FOR SHORT BIRTHPLACE VALUES
003800*    01/08/97  JLS  NO FUNCTIONAL CHANGE -- ALIGNED PARAGRAPH     CHG005  
003900*                   NUMBERS WITH SHOP STANDARD (PGCS-04)
004000*    09/02/98  DKB  Y2K REVIEW -- CONFIRMED NO DATE ARITHMETIC IN CHG006  
004100*                   THIS PROGRAM, BIRTH DATE/TIME IS CARRIED AS
004200*                   TEXT AND NEVER COMPARED OR COMPUTED ON HERE
004300*    02/17/99  DKB  Y2K SIGN-OFF LOGGED, TICKET Y2K-0447          CHG007  
004400*    06/14/01  JLS  RAISED WS-CHAR-TABLE-STR TO COVER THE FULL    CHG008  
004500*                   PRINTABLE ASCII RANGE -- BIRTHPLACE VALUES
004600*                   FROM THE NEW REGISTRATION FEED CARRY
004700*                   PUNCTUATION THE OLD TABLE DID NOT COVER
004800*---------------------------------------------------------------*
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     CLASS PRINTABLE-CHAR IS " " THRU "~".
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000*---------------------------------------------------------------*
006100*    TABLE OF PRINTABLE CHARACTERS -- POSITION IN THE TABLE IS  *
006200*    USED AS THE "ORDINAL VALUE" OF THE CHARACTER SINCE THIS    *
006300*    SHOP'S COMPILER HAS NO INTRINSIC FUNCTIONS AVAILABLE.       *
006400*---------------------------------------------------------------*
006500 01  WS-CHAR-TABLE-STR.
006600     05  FILLER  PIC X(48) VALUE
006700         " !""#$%&'()*+,-./0123456789:;<=>?@ABCDEFGHIJKLM".
006800     05  FILLER  PIC X(47) VALUE
006900         "NOPQRSTUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}".
007000 01  WS-CHAR-TABLE REDEFINES WS-CHAR-TABLE-STR.
007100     05  WS-CHAR-TABLE-ELEM OCCURS 95 TIMES
007200                            INDEXED BY CHAR-IDX PIC X(01).
007300
007400*---------------------------------------------------------------*
007500*    HEX-DIGIT LOOKUP -- POSITION 1 THRU 16 GIVES THE DISPLAY   *
007600*    CHARACTER FOR A NIBBLE VALUE OF 0 THRU 15.                  *
007700*---------------------------------------------------------------*
007800 01  HEX-DIGITS-STR             PIC X(16) VALUE
007900         "0123456789abcdef".
008000 01  HEX-DIGITS-TBL REDEFINES HEX-DIGITS-STR.
008100     05  HEX-DIGIT-CHAR OCCURS 16 TIMES PIC X(01).
008200
008300*---------------------------------------------------------------*
008400*    64-CHARACTER OUTPUT BUFFER, ALSO ADDRESSABLE ONE HEX       *
008500*    DIGIT AT A TIME WHILE IT IS BEING BUILT.                    *
008600*---------------------------------------------------------------*
008700 01  WS-HASH-OUTPUT-BUF         PIC X(64) VALUE SPACES.
008800 01  WS-HASH-OUTPUT-TBL REDEFINES WS-HASH-OUTPUT-BUF.
008900     05  WS-HASH-CHAR OCCURS 64 TIMES PIC X(01).
009000
009100 01  WS-ACCUMULATORS.
009200     05  WS-ACC OCCURS 8 TIMES PIC 9(09) COMP.
009300
009400 01  WS-WORK-FIELDS.
009500     05  WS-BYTE-IDX             PIC 9(03) COMP.
009600     05  WS-ACC-SUB              PIC 9(01) COMP.
009700     05  WS-ORDINAL-VAL          PIC 9(03) COMP.
009800     05  WS-MIX-VAL              PIC 9(09) COMP.
009900     05  WS-DIVIDE-QUOT          PIC 9(09) COMP.
010000     05  WS-OUT-IDX              PIC 9(02) COMP.
010100     05  WS-NIBBLE-VAL           PIC 9(02) COMP.
010200     05  WS-CURR-CHAR            PIC X(01).
010300     05  FILLER                  PIC X(05) VALUE SPACES.
010400
010500 LINKAGE SECTION.
010600 01  HK-INPUT-STRING             PIC X(105).
010700 01  HK-OUTPUT-HASH              PIC X(64).
010800
010900 PROCEDURE DIVISION USING HK-INPUT-STRING, HK-OUTPUT-HASH.
011000*=================================================================*
011100*    000 -- TOP-LEVEL DRIVER.  INITIALIZE THE 8 ACCUMULATORS,     *
011200*    SPREAD ALL 105 INPUT BYTES ACROSS THEM, THEN RENDER THE      *
011300*    ACCUMULATORS OUT AS 64 HEX DIGITS.  THREE CALLS AND A        *
011400*    GOBACK, SAME SHAPE AS EVERY OTHER SUBPROGRAM THIS SHOP        *
011500*    WRITES (SEE PGCS-04).                                         *
011600*=================================================================*
011700 000-MAINLINE.
011800*    BUILD THE 8-CELL RUNNING-ACCUMULATOR SET FROM SCRATCH.
011900     PERFORM 010-INITIALIZE.
012000*    ONE PASS PER INPUT BYTE -- 105 IS THE FIXED WIDTH OF THE
012100*    CALLER'S CONCATENATED FIRST+LAST+BIRTHDT+GENDER+BIRTHPLACE
012200*    STRING (SEE 410-COMPUTE-SUBJECT-HASH IN THE CALLING PROGRAM).
012300     PERFORM 100-ACCUMULATE-ONE-BYTE
012400         VARYING WS-BYTE-IDX FROM 1 BY 1
012500         UNTIL WS-BYTE-IDX > 105.
012600*    ONE PASS PER OUTPUT HEX DIGIT -- 64 CHARACTERS, 4 BITS EACH,
012700*    RENDERED FROM THE 8 ACCUMULATORS.
012800     PERFORM 200-BUILD-ONE-HEX-DIGIT
012900         VARYING WS-OUT-IDX FROM 1 BY 1
013000         UNTIL WS-OUT-IDX > 64.
013100*    HAND THE FINISHED 64-CHARACTER KEY BACK TO THE CALLER.
013200     MOVE WS-HASH-OUTPUT-BUF TO HK-OUTPUT-HASH.
013300     GOBACK.
013400
013500 010-INITIALIZE.
013600*    ZERO ALL 8 RUNNING ACCUMULATORS BEFORE THE FIRST BYTE.
013700     MOVE ZERO TO WS-ACC (1) WS-ACC (2) WS-ACC (3) WS-ACC (4)
013800                  WS-ACC (5) WS-ACC (6) WS-ACC (7) WS-ACC (8).
013900*    BLANK THE OUTPUT BUFFER SO A SHORT/EMPTY INPUT STILL COMES
014000*    BACK AS SPACES, NOT LEFTOVER STORAGE FROM A PRIOR CALL.
014100     MOVE SPACES TO WS-HASH-OUTPUT-BUF.
014200
014300*---------------------------------------------------------------*
014400*    ONE INPUT BYTE: LOOK UP ITS ORDINAL POSITION IN THE          *
014500*    PRINTABLE-CHARACTER TABLE (SEE 06/14/01 LOG FOR WHY THE      *
014600*    TABLE COVERS THE FULL PRINTABLE RANGE), THEN MIX IT INTO     *
014700*    ONE OF THE 8 RUNNING ACCUMULATORS.                            *
014800*---------------------------------------------------------------*
014900 100-ACCUMULATE-ONE-BYTE.
015000*    PULL OUT THE CURRENT BYTE OF THE INPUT STRING.
015100     MOVE HK-INPUT-STRING (WS-BYTE-IDX:1) TO WS-CURR-CHAR.
015200*    A NON-PRINTABLE BYTE (SHOULD NOT HAPPEN -- THE CALLER SPACE-
015300*    FILLS EMPTY COMPONENTS) DEFAULTS TO ORDINAL 1 RATHER THAN
015400*    BLOWING UP THE SEARCH BELOW.
015500     MOVE 1 TO WS-ORDINAL-VAL.
015600     IF WS-CURR-CHAR IS PRINTABLE-CHAR
015700         SET CHAR-IDX TO 1
015800         SEARCH WS-CHAR-TABLE-ELEM
015900             AT END
016000                 MOVE 1 TO WS-ORDINAL-VAL
016100             WHEN WS-CHAR-TABLE-ELEM (CHAR-IDX) = WS-CURR-CHAR
016200                 SET WS-ORDINAL-VAL TO CHAR-IDX
016300         END-SEARCH
016400     END-IF.
016500
016600*    SPREAD THE 105 INPUT BYTES ACROSS 8 RUNNING ACCUMULATORS
016700     DIVIDE WS-BYTE-IDX BY 8 GIVING WS-DIVIDE-QUOT
016800                              REMAINDER WS-ACC-SUB.
016900     ADD 1 TO WS-ACC-SUB.
017000*    MIX THIS BYTE'S ORDINAL VALUE AND POSITION INTO THE CHOSEN
017100*    ACCUMULATOR -- THE MODULUS BELOW WAS RAISED TO A LARGER
017200*    PRIME IN 07/09/94 AFTER SHORT NAMES COLLIDED IN TESTING.
017300     COMPUTE WS-MIX-VAL = (WS-ACC (WS-ACC-SUB) * 31)
017400                         + (WS-ORDINAL-VAL * WS-BYTE-IDX) + 17.
017500     DIVIDE WS-MIX-VAL BY 100000007 GIVING WS-DIVIDE-QUOT
017600                              REMAINDER WS-ACC (WS-ACC-SUB).
017700
017800*---------------------------------------------------------------*
017900*    ONE OUTPUT HEX DIGIT: PULL THE LOW-ORDER NIBBLE OFF ONE OF   *
018000*    THE 8 ACCUMULATORS AND TRANSLATE IT THROUGH HEX-DIGIT-CHAR.  *
018100*---------------------------------------------------------------*
018200 200-BUILD-ONE-HEX-DIGIT.
018300*    THIS OUTPUT POSITION MAPS BACK TO ONE OF THE 8 ACCUMULATORS,
018400*    THE SAME WAY 100-ACCUMULATE-ONE-BYTE CHOSE ONE FOR INPUT.
018500     DIVIDE WS-OUT-IDX BY 8 GIVING WS-DIVIDE-QUOT
018600                              REMAINDER WS-ACC-SUB.
018700     ADD 1 TO WS-ACC-SUB.
018800*    THE LOW-ORDER NIBBLE (0-15) BECOMES ONE LOWERCASE HEX DIGIT.
018900     DIVIDE WS-ACC (WS-ACC-SUB) BY 16 GIVING WS-DIVIDE-QUOT
019000                              REMAINDER WS-NIBBLE-VAL.
019100     MOVE HEX-DIGIT-CHAR (WS-NIBBLE-VAL + 1)
019200                              TO WS-HASH-CHAR (WS-OUT-IDX).
019300
019400*    RE-MIX SO THE SECOND PASS OVER AN ACCUMULATOR DOES NOT
019500*    JUST REPEAT THE SAME LOW-ORDER NIBBLE (SEE 11/30/95 LOG)
019600     COMPUTE WS-ACC (WS-ACC-SUB) =
019700         (WS-ACC (WS-ACC-SUB) * 17) + WS-OUT-IDX.
