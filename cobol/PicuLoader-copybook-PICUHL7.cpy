000100******************************************************************
000200*    PICUHL7  --  HL7 v2.3 ORU^R01 SEGMENT LAYOUTS.  EACH        *
000300*    MESSAGE FILE IS LINE-SEQUENTIAL TEXT, ONE SEGMENT PER       *
000400*    LINE, FIELDS SEPARATED BY "|" AND COMPONENTS BY "^".        *
000500*    ONLY THE FIELDS THE LOADER ACTUALLY USES ARE BROKEN OUT.    *
000600******************************************************************
000700 01  WS-HL7-RAW-LINE                PIC X(400).
000800
000900 01  WS-HL7-SEGMENT-ID              PIC X(03).
001000     88  HL7-SEG-IS-MSH             VALUE 'MSH'.
001100     88  HL7-SEG-IS-PID             VALUE 'PID'.
001200     88  HL7-SEG-IS-PV1             VALUE 'PV1'.
001300     88  HL7-SEG-IS-OBR             VALUE 'OBR'.
001400     88  HL7-SEG-IS-OBX             VALUE 'OBX'.
001500
001600*---------------------------------------------------------------*
001700*    ONE LINE, PIPE-SPLIT INTO ITS "|"-DELIMITED FIELDS.         *
001800*---------------------------------------------------------------*
001900 01  WS-HL7-FIELD-TABLE.
002000     05  WS-HL7-FIELD OCCURS 30 TIMES PIC X(60).
002100 77  WS-HL7-FIELD-COUNT             PIC 9(02) COMP VALUE ZERO.
002200
002300*---------------------------------------------------------------*
002400*    ONE FIELD, "^"-SPLIT INTO ITS COMPONENTS.                  *
002500*---------------------------------------------------------------*
002600 01  WS-HL7-COMPONENT-TABLE.
002700     05  WS-HL7-COMPONENT OCCURS 10 TIMES PIC X(30).
002800 77  WS-HL7-COMPONENT-COUNT         PIC 9(02) COMP VALUE ZERO.
002900
003000*---------------------------------------------------------------*
003100*    DEMOGRAPHICS PULLED FROM THE PID SEGMENT OF ONE MESSAGE.    *
003200*---------------------------------------------------------------*
003300 01  WS-PID-FIELDS.
003400     05  WS-PID-FIRST-NAME          PIC X(30).
003500     05  WS-PID-LAST-NAME           PIC X(30).
003600     05  WS-PID-BIRTH-DATETIME      PIC X(14).
003700     05  WS-PID-GENDER              PIC X(01).
003800     05  WS-PID-BIRTHPLACE          PIC X(30).
003900     05  FILLER                     PIC X(10) VALUE SPACES.
004000
004100*---------------------------------------------------------------*
004200*    LOCATION PULLED FROM THE PV1 SEGMENT.                       *
004300*---------------------------------------------------------------*
004400 01  WS-PV1-FIELDS.
004500     05  WS-PV1-LOCATION            PIC X(20).
004600     05  FILLER                     PIC X(20) VALUE SPACES.
004700
004800*---------------------------------------------------------------*
004900*    OBSERVATION TIMESTAMP PULLED FROM THE OBR SEGMENT.          *
005000*---------------------------------------------------------------*
005100 01  WS-OBR-FIELDS.
005200     05  WS-OBR-TIMESTAMP           PIC X(14).
005300     05  FILLER                     PIC X(06) VALUE SPACES.
005400
005500*---------------------------------------------------------------*
005600*    ONE OBSERVATION PULLED FROM AN OBX SEGMENT.                 *
005700*---------------------------------------------------------------*
005800 01  WS-OBX-FIELDS.
005900     05  WS-OBX-CODE                PIC X(30).
006000     05  WS-OBX-VALUE               PIC X(20).
006100     05  WS-OBX-UNITS               PIC X(20).
006200     05  FILLER                     PIC X(10) VALUE SPACES.
006300
006400*---------------------------------------------------------------*
006500*    yyyymmddhhmmss RAW TIMESTAMP, REDEFINED INTO ITS DATE/TIME *
006600*    COMPONENTS FOR THE "yyyy-mm-dd hh:mm:ss" REFORMAT.          *
006700*---------------------------------------------------------------*
006800 01  WS-HL7-TIMESTAMP-RAW           PIC X(14).
006900 01  WS-HL7-TIMESTAMP-PARTS REDEFINES WS-HL7-TIMESTAMP-RAW.
007000     05  WS-TS-YYYY                 PIC 9(04).
007100     05  WS-TS-MM                   PIC 9(02).
007200     05  WS-TS-DD                   PIC 9(02).
007300     05  WS-TS-HH                   PIC 9(02).
007400     05  WS-TS-MIN                  PIC 9(02).
007500     05  WS-TS-SS                   PIC 9(02).
007600
007700 01  WS-FORMATTED-TIMESTAMP.
007800     05  WS-FT-YYYY                 PIC X(04).
007900     05  FILLER                     PIC X(01) VALUE '-'.
008000     05  WS-FT-MM                   PIC X(02).
008100     05  FILLER                     PIC X(01) VALUE '-'.
008200     05  WS-FT-DD                   PIC X(02).
008300     05  FILLER                     PIC X(01) VALUE SPACE.
008400     05  WS-FT-HH                   PIC X(02).
008500     05  FILLER                     PIC X(01) VALUE ':'.
008600     05  WS-FT-MIN                  PIC X(02).
008700     05  FILLER                     PIC X(01) VALUE ':'.
008800     05  WS-FT-SS                   PIC X(02).
