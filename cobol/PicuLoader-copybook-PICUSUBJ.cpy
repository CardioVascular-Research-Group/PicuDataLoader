000100******************************************************************
000200*    PICUSUBJ  --  SUBJECT LOOKUP RECORD (ONE ROW PER KNOWN     *
000300*    SUBJECT) AND ITS IN-MEMORY WORKING TABLE.  ROW 1 OF THE     *
000400*    LOOKUP FILE IS A COLUMN-HEADING ROW.  ORIGINALLY SHEET 1    *
000500*    OF THE ID-MATCH SPREADSHEET; SHEET 2 (PICU-ONLY) IS         *
000600*    WRITTEN AS A SEPARATE FLAT FILE WITH THE SAME LAYOUT.       *
000700******************************************************************
000800 01  SUBJECT-LOOKUP-REC.
000900     05  SUBJ-COUNT                 PIC 9(05).
001000     05  SUBJ-PICU-FLAG             PIC X(01).
001100         88  SUBJ-REC-IS-PICU       VALUE 'Y'.
001200     05  SUBJ-HASH                  PIC X(64).
001300     05  SUBJ-FIRST-NAME            PIC X(30).
001400     05  SUBJ-LAST-NAME             PIC X(30).
001500     05  SUBJ-BIRTH-DATETIME        PIC X(14).
001600     05  SUBJ-GENDER                PIC X(01).
001700     05  SUBJ-BIRTHPLACE            PIC X(30).
001800     05  SUBJ-EARLIEST-POINT        PIC X(19).
001900     05  SUBJ-LOCATION-COUNT        PIC 9(03).
002000     05  SUBJ-LOCATIONS             PIC X(200).
002100     05  SUBJ-VARIABLE-COUNT        PIC 9(03).
002200     05  SUBJ-VARIABLES             PIC X(500).
002300
002400*---------------------------------------------------------------*
002500*    HEADING LINE REDEFINES THE SAME STORAGE AS THE DETAIL      *
002600*    LINE SO THE OUTPUT PARAGRAPH CAN BUILD EITHER ONE WITHOUT  *
002700*    TWO SEPARATE FD RECORD DESCRIPTIONS.                        *
002800*---------------------------------------------------------------*
002900 01  SUBJECT-LOOKUP-HDR REDEFINES SUBJECT-LOOKUP-REC.
003000     05  HDR-COUNT                  PIC X(05).
003100     05  HDR-PICU-FLAG              PIC X(01).
003200     05  HDR-HASH                   PIC X(64).
003300     05  HDR-FIRST-NAME             PIC X(30).
003400     05  HDR-LAST-NAME              PIC X(30).
003500     05  HDR-BIRTH-DATETIME         PIC X(14).
003600     05  HDR-GENDER                 PIC X(01).
003700     05  HDR-BIRTHPLACE             PIC X(30).
003800     05  HDR-EARLIEST-POINT         PIC X(19).
003900     05  HDR-LOCATION-COUNT         PIC X(03).
004000     05  HDR-LOCATIONS              PIC X(200).
004100     05  HDR-VARIABLE-COUNT         PIC X(03).
004200     05  HDR-VARIABLES              PIC X(500).
004300
004400*---------------------------------------------------------------*
004500*    IN-MEMORY SUBJECT TABLE.  BUILT AT START-UP FROM THE OLD   *
004600*    LOOKUP FILE, UPDATED AS EACH MESSAGE IS PARSED, THEN        *
004700*    RE-SORTED ASCENDING BY HASH AND RE-WRITTEN IN FULL AT       *
004800*    END-OF-FILE (SEE 800-REWRITE-SUBJECT-LOOKUP).               *
004900*---------------------------------------------------------------*
005000 01  WS-SUBJECT-TABLE.
005100     05  WS-SUBJ-ROW OCCURS 3000 TIMES INDEXED BY SUBJ-IDX.
005200         10  WS-SUBJ-PICU-FLAG      PIC X(01).
005300             88  WS-SUBJ-IS-PICU    VALUE 'Y'.
005400         10  WS-SUBJ-HASH           PIC X(64).
005500         10  WS-SUBJ-FIRST-NAME     PIC X(30).
005600         10  WS-SUBJ-LAST-NAME      PIC X(30).
005700         10  WS-SUBJ-BIRTH-DATETIME PIC X(14).
005800         10  WS-SUBJ-GENDER         PIC X(01).
005900         10  WS-SUBJ-BIRTHPLACE     PIC X(30).
006000         10  WS-SUBJ-EARLIEST-POINT PIC X(19).
006100         10  WS-SUBJ-LOC-COUNT      PIC 9(03) COMP.
006200         10  WS-SUBJ-LOC-ELEM OCCURS 20 TIMES PIC X(20).
006300         10  WS-SUBJ-VAR-COUNT      PIC 9(03) COMP.
006400         10  WS-SUBJ-VAR-ELEM OCCURS 30 TIMES PIC X(80).
006500
006600 77  WS-SUBJ-ROW-COUNT              PIC 9(04) COMP VALUE ZERO.
006700 77  WS-NEW-SUBJ-COUNT              PIC 9(04) COMP VALUE ZERO.
006800
006900*---------------------------------------------------------------*
007000*    SCRATCH AREA USED TO STRING THE BRACKETED, COMMA-           *
007100*    SEPARATED LOCATION AND VARIABLE LISTS FOR ONE SUBJECT       *
007200*    WHEN A LOOKUP ROW IS WRITTEN.                                *
007300*---------------------------------------------------------------*
007400 01  WS-LIST-BUILD-AREA.
007500     05  WS-LIST-OUT                PIC X(500).
007600     05  WS-LIST-PTR                PIC 9(03) COMP.
007700     05  WS-LIST-ELEM-SUB           PIC 9(03) COMP.
