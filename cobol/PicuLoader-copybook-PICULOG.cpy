000100******************************************************************
000200*    PICULOG  --  PROCESSED-MESSAGE-FILE LOG.  ONE ROW PER      *
000300*    MESSAGE FILE PATH ALREADY INGESTED ON A PRIOR RUN, SO THE  *
000400*    NEXT CYCLE DOES NOT RE-POST THE SAME OBSERVATIONS.          *
000500******************************************************************
000600 01  PROCESSED-LOG-REC.
000700     05  PROC-FILE-PATH             PIC X(200).
000800
000900*---------------------------------------------------------------*
001000*    IN-MEMORY LIST OF PATHS ALREADY PROCESSED, PLUS THE PATHS   *
001100*    NEWLY PROCESSED THIS RUN (APPENDED AT END-OF-JOB).          *
001200*---------------------------------------------------------------*
001300 01  WS-PROCESSED-TABLE.
001400     05  WS-PROC-ROW OCCURS 5000 TIMES INDEXED BY PROC-IDX.
001500         10  WS-PROC-PATH           PIC X(200).
001600
001700 77  WS-PROC-ROW-COUNT              PIC 9(05) COMP VALUE ZERO.
001800 77  WS-PROC-NEW-COUNT              PIC 9(05) COMP VALUE ZERO.
