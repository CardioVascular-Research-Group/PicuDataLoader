000100******************************************************************
000200*    ABENDREC  --  STANDARD ABEND / DUMP LINE FOR SYSOUT         *
000300*    SAME LAYOUT USED BY EVERY BATCH STEP IN THIS SUITE SO       *
000400*    OPERATIONS CAN GREP ONE PATTERN ACROSS ALL SYSOUT FILES     *
000500******************************************************************
000600 01  ABEND-REC.
000700     05  ABEND-REASON               PIC X(40).
000800     05  FILLER                     PIC X(01) VALUE SPACE.
000900     05  EXPECTED-VAL               PIC X(20).
001000     05  FILLER                     PIC X(01) VALUE SPACE.
001100     05  ACTUAL-VAL                 PIC X(20).
001200     05  FILLER                     PIC X(17) VALUE SPACES.
001300
001400 77  ZERO-VAL                       PIC S9(01) COMP VALUE ZERO.
001500 77  ONE-VAL                        PIC S9(01) COMP VALUE +1.
