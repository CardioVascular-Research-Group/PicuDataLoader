000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PICULOAD.
000300 AUTHOR. R. T. MASELLI.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/04/94.
000600 DATE-COMPILED. 04/04/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PICU VITAL-SIGNS LOADER -- PERIODIC BATCH JOB.
001300*
001400*          READS THE PRE-BUILT CANDIDATE-MESSAGE-FILE LIST
001500*          (FILELIST-FILE), SKIPS ANY PATH ALREADY RECORDED ON
001600*          THE PROCESSED-FILE LOG, THEN FOR EACH REMAINING PICU
001700*          MESSAGE FILE PARSES EVERY HL7 ORU^R01 MESSAGE IT
001800*          CONTAINS, DE-IDENTIFIES THE PATIENT VIA A HASH KEY
001900*          (SUBPROGRAM HASHKEY), FLAGS PICU-WARD SUBJECTS,
002000*          NORMALIZES EACH OBSERVATION INTO A CANONICAL
002100*          TIME-SERIES NAME, AND WRITES ONE DATA-POINT RECORD
002200*          PER OBSERVATION.  AT END OF JOB THE SUBJECT LOOKUP
002300*          AND THE PROCESSED-FILE LOG ARE BOTH REWRITTEN IN
002400*          FULL.  REQUEST #PICU-114.
002500*
002600*          THIS JOB DOES NOT WALK THE INPUT DIRECTORY TREE
002700*          ITSELF -- THE OPERATOR'S JCL SUPPLIES THE CANDIDATE
002800*          FILE LIST (FILELIST-FILE) AHEAD OF THE RUN.  SEE
002900*          PROCEDURES 160 AND 170 BELOW.
003000*
003100******************************************************************
003200*    CHANGE LOG
003300*---------------------------------------------------------------*
003400*    04/04/94  RTM  ORIGINAL PROGRAM FOR PICU-114                 CHG001  
003500*    04/19/94  RTM  ADDED THE ZB04 PICU-WARD FLAG LOGIC -- FIRST  CHG002  
003600*                   CUT ONLY POSTED DATA POINTS, DID NOT MAINTAIN
003700*                   THE SUBJECT LOOKUP AT ALL
003800*    05/02/94  DKB  FIXED 630-BUILD-CAMELCASE-NAME -- TRAILING    CHG003  
003900*                   SPACES IN THE READABLE NAME WERE COMING OUT
004000*                   AS A BOGUS EXTRA WORD
004100*    08/11/94  RTM  ADDED THE CODE-GENERALIZATION RETRY IN        CHG004  
004200*                   610-LOOKUP-SERIES-NAME (FIRST-DIGIT-TO-#)
004300*                   PER AWARE PARAMS FEED CHANGE
004400*    12/06/95  DKB  REWROTE 650-REPLACE-SUBSTR-STEP -- OLD LOGIC  CHG005  
004500*                   LEFT ONE TRAILING BYTE OF THE OLD SUBSTRING
004600*                   BEHIND WHEN THE REPLACEMENT WAS SHORTER
004700*    03/14/96  RTM  UNITS NORMALIZATION ORDER CHANGED -- "/" WAS  CHG006  
004800*                   BEING REPLACED BEFORE "MM(HG)" AND BROKE THE
004900*                   PARENTHESIS MATCH
005000*    01/09/97  JLS  NO FUNCTIONAL CHANGE -- ALIGNED PARAGRAPH     CHG007  
005100*                   NUMBERS WITH SHOP STANDARD (PGCS-04)
005200*    09/02/98  DKB  Y2K REVIEW -- BIRTH DATE/TIME AND OBSERVATION CHG008  
005300*                   TIMESTAMP ARE CARRIED AND COMPARED AS TEXT
005400*                   ONLY, NO 2-DIGIT YEAR ARITHMETIC ANYWHERE IN
005500*                   THIS PROGRAM
005600*    02/17/99  DKB  Y2K SIGN-OFF LOGGED, TICKET Y2K-0447          CHG009  
005700*    07/23/99  JLS  RAISED WS-CAND-ROW AND WS-NEWFILE-ROW TABLES  CHG010  
005800*                   TO 5000 ENTRIES -- REGISTRATION VOLUME GREW
005900*                   PAST THE ORIGINAL 2000-ENTRY SIZING
006000*    04/02/01  DKB  SUBJECT AND VARIABLE TABLES RAISED TO 3000    CHG011  
006100*                   AND 30-PER-SUBJECT -- SEE PICUSUBJ COPYBOOK
006200*    06/14/01  JLS  ROOT-DIR NO LONGER WALKED BY THIS PROGRAM --  CHG012
006300*                   OPERATIONS NOW SUPPLIES FILELIST-FILE FROM
006400*                   THE NIGHTLY FIND JOB (REQUEST #PICU-201)
006500*    09/10/01  DKB  800-REWRITE-SUBJECT-LOOKUP WAS NOT WRITING A  CHG013
006600*                   HEADING ROW AHEAD OF THE DATA -- 141-SKIP-
006700*                   HEADING-ROW WAS THEREFORE DISCARDING THE FIRST
006800*                   REAL SUBJECT ON EVERY RUN AFTER THE FIRST.
006900*                   ADDED 815-WRITE-LOOKUP-HEADER (REQUEST #PICU-233)
007000*---------------------------------------------------------------*
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     CLASS DIGIT-CHAR    IS "0" THRU "9".
007800
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100*    OPERATOR CONSOLE / JOB-LOG OUTPUT -- ABEND MESSAGES ONLY.
008200     SELECT SYSOUT-FILE      ASSIGN TO UT-S-SYSOUT
008300         FILE STATUS IS SYSOUT-STATUS.
008400
008500*    KEY=VALUE RUN-TIME SETTINGS (SEE PICUCFG COPYBOOK).
008600     SELECT CONFIG-FILE      ASSIGN TO UT-S-PICUCFG
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS CONFIG-STATUS.
008900
009000*    OBX-CODE TO READABLE-NAME/UNITS TRANSLATION TABLE.
009100     SELECT XLAT-FILE        ASSIGN TO UT-S-PICUXLT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS XLAT-STATUS.
009400
009500*    OLD SUBJECT LOOKUP, READ ONCE AT START-UP (INPUT SIDE).
009600     SELECT SUBJIN-FILE      ASSIGN TO UT-S-SUBJIN
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS SUBJIN-STATUS.
009900
010000*    FULL SUBJECT LOOKUP, REWRITTEN IN FULL EACH RUN (SHEET 1).
010100     SELECT SUBJALL-FILE     ASSIGN TO UT-S-SUBJALL
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         FILE STATUS IS SUBJALL-STATUS.
010400
010500*    PICU-ONLY SUBJECT LOOKUP, SAME LAYOUT (SHEET 2).
010600     SELECT SUBJPICU-FILE    ASSIGN TO UT-S-SUBJPICU
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS SUBJPICU-STATUS.
010900
011000*    OLD PROCESSED-FILE LOG, READ ONCE AT START-UP.
011100     SELECT DONEIN-FILE      ASSIGN TO UT-S-DONEIN
011200         ORGANIZATION IS LINE SEQUENTIAL
011300         FILE STATUS IS DONEIN-STATUS.
011400
011500*    PROCESSED-FILE LOG, REWRITTEN IN FULL AT END OF JOB.
011600     SELECT DONEOUT-FILE     ASSIGN TO UT-S-DONEOUT
011700         ORGANIZATION IS LINE SEQUENTIAL
011800         FILE STATUS IS DONEOUT-STATUS.
011900
012000*    PRE-BUILT LIST OF CANDIDATE HL7 MESSAGE FILE PATHS.
012100     SELECT FILELIST-FILE    ASSIGN TO UT-S-FILELST
012200         ORGANIZATION IS LINE SEQUENTIAL
012300         FILE STATUS IS FILELIST-STATUS.
012400
012500*    ONE HL7 MESSAGE FILE AT A TIME -- PATH SUPPLIED AT RUN
012600    TIME, SO THIS IS THE ONE ASSIGN TO DYNAMIC IN THE PROGRAM.
012700     SELECT MSG-FILE         ASSIGN TO DYNAMIC WS-CURRENT-MSG-PATH
012800         ORGANIZATION IS LINE SEQUENTIAL
012900         FILE STATUS IS MSG-STATUS.
013000
013100*    OUTPUT DATA-POINT FILE (STANDS IN FOR THE TIME-SERIES
013200    STORE POST -- SEE NON-GOALS).
013300     SELECT DPFILE-FILE      ASSIGN TO UT-S-DPFILE
013400         ORGANIZATION IS LINE SEQUENTIAL
013500         FILE STATUS IS DPFILE-STATUS.
013600
013700 DATA DIVISION.
013800 FILE SECTION.
013900*    PRINT-LINE WIDTH, UNBLOCKED.
014000 FD  SYSOUT-FILE
014100     RECORDING MODE IS F.
014200 01  SYSOUT-REC                 PIC X(133).
014300
014400*    ONE KEY=VALUE PAIR PER RECORD.
014500 FD  CONFIG-FILE
014600     RECORDING MODE IS F.
014700 01  CONFIG-REC                 PIC X(104).
014800
014900*    ONE TRANSLATION ROW PER RECORD, ROW 1 IS A HEADING.
015000 FD  XLAT-FILE
015100     RECORDING MODE IS F.
015200 01  XLAT-FILE-REC              PIC X(80).
015300
015400*    ONE SUBJECT PER RECORD; SEE PICUSUBJ FOR THE LAYOUT.
015500 FD  SUBJIN-FILE
015600     RECORDING MODE IS F.
015700 01  SUBJIN-REC                 PIC X(900).
015800
015900*    OUTPUT COUNTERPART OF SUBJIN-FILE, ALL SUBJECTS.
016000 FD  SUBJALL-FILE
016100     RECORDING MODE IS F.
016200 01  SUBJALL-REC                PIC X(900).
016300
016400*    OUTPUT COUNTERPART, PICU SUBJECTS ONLY.
016500 FD  SUBJPICU-FILE
016600     RECORDING MODE IS F.
016700 01  SUBJPICU-REC               PIC X(900).
016800
016900*    ONE PROCESSED FILE PATH PER RECORD.
017000 FD  DONEIN-FILE
017100     RECORDING MODE IS F.
017200 01  DONEIN-REC                 PIC X(200).
017300
017400*    OUTPUT COUNTERPART OF DONEIN-FILE.
017500 FD  DONEOUT-FILE
017600     RECORDING MODE IS F.
017700 01  DONEOUT-REC                PIC X(200).
017800
017900*    ONE CANDIDATE FILE PATH PER RECORD.
018000 FD  FILELIST-FILE
018100     RECORDING MODE IS F.
018200 01  FILELIST-REC               PIC X(200).
018300
018400*    ONE HL7 SEGMENT LINE PER RECORD.
018500 FD  MSG-FILE
018600     RECORDING MODE IS F.
018700 01  MSG-REC                    PIC X(400).
018800
018900*    ONE DATA POINT PER RECORD, SEE PICUDP FOR THE LAYOUT.
019000 FD  DPFILE-FILE
019100     RECORDING MODE IS F.
019200 01  DPFILE-REC                 PIC X(200).
019300
019400 WORKING-STORAGE SECTION.
019500*---------------------------------------------------------------*
019600*    SHOP-STANDARD DUMP AREA, MOVED TO SYSOUT-REC AND WRITTEN    *
019700*    BY 999-ABEND-RTN ON ANY UNRECOVERABLE FILE-STATUS ERROR.    *
019800*---------------------------------------------------------------*
019900
020000 COPY ABENDREC.
020100*    RUN-TIME SETTINGS PULLED IN FROM THE KEY=VALUE CONFIG FILE.
020200
020300 COPY PICUCFG.
020400*    IN-MEMORY OBX-CODE TRANSLATION TABLE, LOADED ONCE AT
020500*    START-UP AND SEARCHED FOR EVERY OBX SEGMENT.
020600
020700 COPY PICUXLAT.
020800*    THE SUBJECT LOOKUP RECORD LAYOUT AND ITS IN-MEMORY TABLE --
020900*    SEE THE COPYBOOK BANNER FOR THE HEADING-ROW NOTE.
021000
021100 COPY PICUSUBJ.
021200*    ONE ROW PER PATH THIS PROGRAM HAS ALREADY PROCESSED, SO A
021300*    RERUN DOES NOT RE-POST THE SAME MESSAGES TWICE.
021400
021500 COPY PICULOG.
021600*    HL7 SEGMENT FIELD/COMPONENT WORK AREAS SHARED BY 900/910.
021700
021800 COPY PICUHL7.
021900*    ONE OUTPUT DATA-POINT RECORD LAYOUT, WRITTEN BY 750.
022000
022100 COPY PICUDP.
022200
022300*---------------------------------------------------------------*
022400*    FILE STATUS CODES -- ONE PAIR OF BYTES AND AN OK 88-LEVEL   *
022500*    PER FILE, CHECKED AFTER EVERY OPEN/READ/WRITE.               *
022600*---------------------------------------------------------------*
022700 01  FILE-STATUS-CODES.
022800     05  SYSOUT-STATUS          PIC X(02).
022900         88  SYSOUT-STATUS-OK   VALUE '00'.
023000     05  CONFIG-STATUS          PIC X(02).
023100         88  CONFIG-STATUS-OK   VALUE '00'.
023200     05  XLAT-STATUS            PIC X(02).
023300         88  XLAT-STATUS-OK     VALUE '00'.
023400         88  XLAT-STATUS-EOF    VALUE '10'.
023500     05  SUBJIN-STATUS          PIC X(02).
023600         88  SUBJIN-STATUS-OK   VALUE '00'.
023700         88  SUBJIN-STATUS-EOF  VALUE '10'.
023800         88  SUBJIN-NOT-FOUND   VALUE '35'.
023900     05  SUBJALL-STATUS         PIC X(02).
024000         88  SUBJALL-STATUS-OK  VALUE '00'.
024100     05  SUBJPICU-STATUS        PIC X(02).
024200         88  SUBJPICU-STATUS-OK VALUE '00'.
024300     05  DONEIN-STATUS          PIC X(02).
024400         88  DONEIN-STATUS-OK   VALUE '00'.
024500         88  DONEIN-STATUS-EOF  VALUE '10'.
024600         88  DONEIN-NOT-FOUND   VALUE '35'.
024700     05  DONEOUT-STATUS         PIC X(02).
024800         88  DONEOUT-STATUS-OK  VALUE '00'.
024900     05  FILELIST-STATUS        PIC X(02).
025000         88  FILELIST-STATUS-OK VALUE '00'.
025100         88  FILELIST-STATUS-EOF VALUE '10'.
025200     05  MSG-STATUS             PIC X(02).
025300         88  MSG-STATUS-OK      VALUE '00'.
025400         88  MSG-STATUS-EOF     VALUE '10'.
025500     05  DPFILE-STATUS          PIC X(02).
025600         88  DPFILE-STATUS-OK   VALUE '00'.
025700
025800*---------------------------------------------------------------*
025900*    END-OF-FILE / STATE SWITCHES.                                *
026000*---------------------------------------------------------------*
026100 01  FLAGS-AND-SWITCHES.
026200     05  WS-XLAT-EOF-SW         PIC X(01) VALUE 'N'.
026300         88  XLAT-EOF           VALUE 'Y'.
026400     05  WS-SUBJIN-EOF-SW       PIC X(01) VALUE 'N'.
026500         88  SUBJIN-EOF         VALUE 'Y'.
026600     05  WS-DONEIN-EOF-SW       PIC X(01) VALUE 'N'.
026700         88  DONEIN-EOF         VALUE 'Y'.
026800     05  WS-FILELIST-EOF-SW     PIC X(01) VALUE 'N'.
026900         88  FILELIST-EOF       VALUE 'Y'.
027000     05  WS-MSG-EOF-SW          PIC X(01) VALUE 'N'.
027100         88  MSG-EOF            VALUE 'Y'.
027200     05  WS-SUBJIN-EXISTS-SW    PIC X(01) VALUE 'N'.
027300         88  SUBJIN-EXISTS      VALUE 'Y'.
027400     05  WS-ALREADY-PROC-SW     PIC X(01) VALUE 'N'.
027500         88  FILE-ALREADY-PROC  VALUE 'Y'.
027600     05  WS-LOOKUP-FOUND-SW     PIC X(01) VALUE 'N'.
027700         88  LOOKUP-FOUND       VALUE 'Y'.
027800     05  WS-LOC-FOUND-SW        PIC X(01) VALUE 'N'.
027900         88  LOC-ALREADY-THERE  VALUE 'Y'.
028000     05  WS-VAR-FOUND-SW        PIC X(01) VALUE 'N'.
028100         88  VAR-ALREADY-THERE  VALUE 'Y'.
028200     05  WS-XLAT-FOUND-SW       PIC X(01) VALUE 'N'.
028300         88  XLAT-FOUND         VALUE 'Y'.
028400     05  WS-DIGIT-REPLACED-SW   PIC X(01) VALUE 'N'.
028500         88  DIGIT-ALREADY-REPLACED VALUE 'Y'.
028600
028700*---------------------------------------------------------------*
028800*    THE OPERATOR'S PRE-BUILT CANDIDATE FILE LIST, AND THE       *
028900*    SUBSET OF IT THIS RUN ACTUALLY HAS TO PROCESS.               *
029000*---------------------------------------------------------------*
029100 01  WS-CANDIDATE-TABLE.
029200     05  WS-CAND-ROW OCCURS 5000 TIMES INDEXED BY CAND-IDX.
029300         10  WS-CAND-PATH       PIC X(200).
029400 77  WS-CAND-ROW-COUNT          PIC 9(05) COMP VALUE ZERO.
029500
029600 01  WS-NEWFILE-TABLE.
029700     05  WS-NEWFILE-ROW OCCURS 5000 TIMES INDEXED BY NEWFILE-IDX.
029800         10  WS-NEWFILE-PATH    PIC X(200).
029900 77  WS-NEWFILE-COUNT           PIC 9(05) COMP VALUE ZERO.
030000
030100 01  WS-CURRENT-MSG-PATH        PIC X(200) VALUE SPACES.
030200
030300*---------------------------------------------------------------*
030400*    SCRATCH TARGETS FOR THE LOCATION/VARIABLE-LIST UNSTRING     *
030500*    IN 143/144 -- BRACKETS AND ", " ARE STRIPPED AS DELIMITERS. *
030600*---------------------------------------------------------------*
030700 01  WS-SPLIT-WORK.
030800     05  WS-SPLIT-TABLE OCCURS 20 TIMES PIC X(20).
030900 01  WS-VSPLIT-WORK.
031000     05  WS-VSPLIT-TABLE OCCURS 30 TIMES PIC X(80).
031100
031200*---------------------------------------------------------------*
031300*    ONE-CHARACTER WORK CELLS FOR THE CASE-CONVERSION HELPERS.   *
031400*---------------------------------------------------------------*
031500 01  WS-CURR-CHAR-U              PIC X(01).
031600 01  WS-CURR-CHAR-L              PIC X(01).
031700
031800*---------------------------------------------------------------*
031900*    CALLER-SIDE COPIES OF THE HASHKEY SUBPROGRAM'S LINKAGE      *
032000*    ARGUMENTS.                                                   *
032100*---------------------------------------------------------------*
032200 01  HK-INPUT-STRING             PIC X(105) VALUE SPACES.
032300 01  HK-OUTPUT-HASH              PIC X(64)  VALUE SPACES.
032400
032500*---------------------------------------------------------------*
032600*    ALPHABET TABLES FOR CASE CONVERSION -- THIS SHOP'S           *
032700*    COMPILER HAS NO INTRINSIC FUNCTIONS, SO UPPER/LOWER          *
032800*    LOOKUPS ARE DONE BY POSITION IN A PAIR OF PARALLEL TABLES.   *
032900*---------------------------------------------------------------*
033000 01  WS-ALPHA-UPPER-STR         PIC X(26) VALUE
033100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
033200 01  WS-ALPHA-UPPER-TBL REDEFINES WS-ALPHA-UPPER-STR.
033300     05  WS-ALPHA-UPPER-CHAR OCCURS 26 TIMES
033400                             INDEXED BY UP-IDX PIC X(01).
033500 01  WS-ALPHA-LOWER-STR         PIC X(26) VALUE
033600         "abcdefghijklmnopqrstuvwxyz".
033700 01  WS-ALPHA-LOWER-TBL REDEFINES WS-ALPHA-LOWER-STR.
033800     05  WS-ALPHA-LOWER-CHAR OCCURS 26 TIMES
033900                             INDEXED BY LOW-IDX PIC X(01).
034000
034100*---------------------------------------------------------------*
034200*    UNITS NORMALIZATION TABLE -- ORDERED SUBSTRING REPLACES     *
034300*    APPLIED TO OBX-6 (SEE 03/14/96 LOG FOR WHY ORDER MATTERS).  *
034400*---------------------------------------------------------------*
034500 01  WS-UNITS-XLAT-TABLE.
034600     05  FILLER.
034700         10  FILLER PIC X(10) VALUE "min       ".
034800         10  FILLER PIC X(10) VALUE "Min       ".
034900     05  FILLER.
035000         10  FILLER PIC X(10) VALUE "mm(hg)    ".
035100         10  FILLER PIC X(10) VALUE "mmHg      ".
035200     05  FILLER.
035300         10  FILLER PIC X(10) VALUE "/         ".
035400         10  FILLER PIC X(10) VALUE "Per       ".
035500     05  FILLER.
035600         10  FILLER PIC X(10) VALUE "%         ".
035700         10  FILLER PIC X(10) VALUE "percent   ".
035800     05  FILLER.
035900         10  FILLER PIC X(10) VALUE "#         ".
036000         10  FILLER PIC X(10) VALUE "Count     ".
036100     05  FILLER.
036200         10  FILLER PIC X(10) VALUE "cel       ".
036300         10  FILLER PIC X(10) VALUE "Celsius   ".
036400 01  WS-UNITS-XLAT-TBL REDEFINES WS-UNITS-XLAT-TABLE.
036500     05  WS-UNITS-XLAT-ROW OCCURS 6 TIMES INDEXED BY UNITS-IDX.
036600         10  WS-UNITS-OLD       PIC X(10).
036700         10  WS-UNITS-NEW       PIC X(10).
036800
036900*---------------------------------------------------------------*
037000*    GENERIC VARIABLE-LENGTH SUBSTRING-REPLACE WORK AREA, USED   *
037100*    BY 640-NORMALIZE-UNITS FOR EACH ROW OF WS-UNITS-XLAT-TABLE. *
037200*---------------------------------------------------------------*
037300 01  WS-REPLACE-SUBSTR-WORK.
037400     05  WS-RS-TARGET           PIC X(40).
037500     05  WS-RS-RESULT           PIC X(40).
037600     05  WS-RS-OLD              PIC X(10).
037700     05  WS-RS-NEW              PIC X(10).
037800     05  WS-RS-TARGET-LEN       PIC 9(02) COMP.
037900     05  WS-RS-OLD-LEN          PIC 9(02) COMP.
038000     05  WS-RS-NEW-LEN          PIC 9(02) COMP.
038100     05  WS-RS-SCAN-PTR         PIC 9(02) COMP.
038200     05  WS-RS-OUT-PTR          PIC 9(02) COMP.
038300
038400*---------------------------------------------------------------*
038500*    ONE MESSAGE'S WORKING STATE AS ITS SEGMENTS ARE READ.       *
038600*---------------------------------------------------------------*
038700 01  WS-CURRENT-SUBJECT-STATE.
038800     05  WS-CURR-HASH           PIC X(64) VALUE SPACES.
038900     05  WS-CURR-SUBJ-SUB       PIC 9(04) COMP VALUE ZERO.
039000     05  WS-CURR-TIMESTAMP-FMT  PIC X(19) VALUE SPACES.
039100
039200*---------------------------------------------------------------*
039300*    OBSERVATION SERIES-NAME BUILD AREA.                         *
039400*---------------------------------------------------------------*
039500 01  WS-SERIES-NAME-WORK.
039600     05  WS-SNW-SEARCH-CODE     PIC X(30).
039700     05  WS-SNW-READABLE-NAME   PIC X(40).
039800     05  WS-SNW-CAMEL-NAME      PIC X(40).
039900     05  WS-SNW-UNITS           PIC X(40).
040000     05  WS-SNW-FULL-NAME       PIC X(80).
040100     05  WS-SNW-WORD-TABLE.
040200         10  WS-SNW-WORD OCCURS 6 TIMES INDEXED BY WORD-IDX
040300                             PIC X(20).
040400     05  WS-SNW-WORD-COUNT      PIC 9(02) COMP.
040500
040600*---------------------------------------------------------------*
040700*    COUNTERS, SUBSCRIPTS AND ACCUMULATORS.                       *
040800*---------------------------------------------------------------*
040900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
041000     05  WS-LOC-SUB             PIC 9(03) COMP.
041100     05  WS-VAR-SUB             PIC 9(03) COMP.
041200     05  WS-SCAN-SUB            PIC 9(03) COMP.
041300     05  WS-WORD-SUB            PIC 9(02) COMP.
041400     05  WS-CHAR-SUB            PIC 9(02) COMP.
041500     05  WS-SORT-I              PIC 9(04) COMP.
041600     05  WS-SORT-J              PIC 9(04) COMP.
041700     05  WS-BUILD-PTR           PIC 9(03) COMP.
041800     05  WS-SPLIT-PTR           PIC 9(02) COMP.
041900
042000*---------------------------------------------------------------*
042100*    LOOKUP-ROW OUTPUT BUILD AREA AND SORT-SWAP SCRATCH.         *
042200*---------------------------------------------------------------*
042300 01  WS-SUBJ-SWAP-ROW.
042400     05  WS-SWAP-PICU-FLAG      PIC X(01).
042500     05  WS-SWAP-HASH           PIC X(64).
042600     05  WS-SWAP-FIRST-NAME     PIC X(30).
042700     05  WS-SWAP-LAST-NAME      PIC X(30).
042800     05  WS-SWAP-BIRTH-DATETIME PIC X(14).
042900     05  WS-SWAP-GENDER         PIC X(01).
043000     05  WS-SWAP-BIRTHPLACE     PIC X(30).
043100     05  WS-SWAP-EARLIEST-POINT PIC X(19).
043200     05  WS-SWAP-LOC-COUNT      PIC 9(03) COMP.
043300     05  WS-SWAP-LOC-ELEM OCCURS 20 TIMES PIC X(20).
043400     05  WS-SWAP-VAR-COUNT      PIC 9(03) COMP.
043500     05  WS-SWAP-VAR-ELEM OCCURS 30 TIMES PIC X(80).
043600
043700 01  WS-OUT-ROW-COUNT           PIC 9(05) COMP VALUE ZERO.
043800 01  WS-PICU-ROW-COUNT          PIC 9(05) COMP VALUE ZERO.
043900
044000 01  MISC-WS-FLDS.
044100     05  PARA-NAME              PIC X(30) VALUE SPACES.
044200     05  WS-EQUAL-SIGN-POS      PIC 9(02) COMP.
044300     05  WS-DIVIDE-QUOT         PIC 9(09) COMP.
044400
044500 PROCEDURE DIVISION.
044600*=================================================================*
044700*    000 -- TOP-LEVEL DRIVER.  THREE CALLS AND OUT: START-UP,      *
044800*           WORK THE NEW FILES, CLOSE OUT THE JOB.  KEEPING THIS   *
044900*           PARAGRAPH SHORT WAS A DELIBERATE HOUSE RULE SO ANYONE  *
045000*           NEW TO THE PROGRAM CAN SEE THE WHOLE JOB AT A GLANCE.  *
045100*=================================================================*
045200 000-MAINLINE.
045300*    INVOKE 100-INITIALIZATION.
045400     PERFORM 100-INITIALIZATION THRU 100-EXIT.
045500*    INVOKE 200-PROCESS-NEW-FILES.
045600     PERFORM 200-PROCESS-NEW-FILES THRU 200-EXIT.
045700*    INVOKE 900-END-OF-JOB.
045800     PERFORM 900-END-OF-JOB THRU 900-EXIT.
045900     STOP RUN.
046000
046100*=================================================================
046200*    100 -- START-UP:  OPEN FILES, LOAD CONFIG, LOAD XLAT TABLE,  *
046300*           LOAD SUBJECT LOOKUP, LOAD PROCESSED LOG, BUILD THE    *
046400*           LIST OF NEW MESSAGE FILES.  BATCH-FLOW STEPS 1-5.     *
046500*=================================================================
046600 100-INITIALIZATION.
046700*    SET PARA-NAME.
046800     MOVE "100-INITIALIZATION" TO PARA-NAME.
046900*    INVOKE 110-OPEN-FILES.
047000     PERFORM 110-OPEN-FILES.
047100*    INVOKE 120-READ-CONFIG-FILE.
047200     PERFORM 120-READ-CONFIG-FILE.
047300*    INVOKE 130-LOAD-XLAT-TABLE.
047400     PERFORM 130-LOAD-XLAT-TABLE THRU 130-EXIT.
047500*    INVOKE 140-LOAD-SUBJECT-LOOKUP.
047600     PERFORM 140-LOAD-SUBJECT-LOOKUP THRU 140-EXIT.
047700*    INVOKE 150-LOAD-PROCESSED-LOG.
047800     PERFORM 150-LOAD-PROCESSED-LOG THRU 150-EXIT.
047900*    INVOKE 160-LOAD-CANDIDATE-LIST.
048000     PERFORM 160-LOAD-CANDIDATE-LIST THRU 160-EXIT.
048100*    INVOKE 170-BUILD-NEW-FILE-LIST.
048200     PERFORM 170-BUILD-NEW-FILE-LIST THRU 170-EXIT.
048300 100-EXIT.
048400     EXIT.
048500
048600*---------------------------------------------------------------*
048700*    OPENS EVERYTHING THIS RUN NEEDS EXCEPT THE PER-MESSAGE HL7  *
048800*    FILE, WHICH IS OPENED AND CLOSED ONE MESSAGE AT A TIME BY   *
048900*    210-PROCESS-ONE-CANDIDATE-FILE.  DONEIN-FILE (THE OLD       *
049000*    PROCESSED-LOG) IS ALLOWED TO BE MISSING -- FIRST RUN ON A    *
049100*    NEW SITE HAS NO HISTORY YET -- BUT ANY OTHER OPEN FAILURE    *
049200*    IS FATAL.                                                    *
049300*---------------------------------------------------------------*
049400 110-OPEN-FILES.
049500*    SET PARA-NAME.
049600     MOVE "110-OPEN-FILES" TO PARA-NAME.
049700*    OPEN THE FILE.
049800     OPEN OUTPUT SYSOUT-FILE.
049900*    OPEN THE FILE.
050000     OPEN INPUT  CONFIG-FILE.
050100*    OPEN THE FILE.
050200     OPEN INPUT  XLAT-FILE.
050300*    OPEN THE FILE.
050400     OPEN INPUT  FILELIST-FILE.
050500*    OPEN THE FILE.
050600     OPEN INPUT  DONEIN-FILE.
050700*    CONDITIONAL TEST.
050800     IF NOT DONEIN-STATUS-OK AND NOT DONEIN-NOT-FOUND
050900*    SET ABEND-REASON.
051000         MOVE "OPEN FAILED - DONEIN-FILE"  TO ABEND-REASON
051100*    SET EXPECTED-VAL.
051200         MOVE "00"                         TO EXPECTED-VAL
051300*    SET ACTUAL-VAL.
051400         MOVE DONEIN-STATUS                TO ACTUAL-VAL
051500*    INVOKE 1000-ABEND-RTN.
051600         PERFORM 1000-ABEND-RTN
051700     END-IF.
051800*    OPEN THE FILE.
051900     OPEN OUTPUT DONEOUT-FILE.
052000*    OPEN THE FILE.
052100     OPEN OUTPUT SUBJALL-FILE.
052200*    OPEN THE FILE.
052300     OPEN OUTPUT SUBJPICU-FILE.
052400*    OPEN THE FILE.
052500     OPEN OUTPUT DPFILE-FILE.
052600
052700*---------------------------------------------------------------*
052800*    BATCH-FLOW STEP 1 -- CONFIG-RECORD IS A KEY=VALUE FILE.     *
052900*---------------------------------------------------------------*
053000 120-READ-CONFIG-FILE.
053100*    SET PARA-NAME.
053200     MOVE "120-READ-CONFIG-FILE" TO PARA-NAME.
053300*    INVOKE 121-READ-ONE-CONFIG-LINE.
053400     PERFORM 121-READ-ONE-CONFIG-LINE
053500         UNTIL CONFIG-STATUS = "10".
053600
053700*    ONE LINE OF THE CONFIG FILE, READ AND HANDED OFF FOR PARSING.
053800 121-READ-ONE-CONFIG-LINE.
053900*    READ THE NEXT RECORD.
054000     READ CONFIG-FILE
054100         AT END
054200*    SET CONFIG-STATUS.
054300             MOVE "10" TO CONFIG-STATUS
054400         NOT AT END
054500*    INVOKE 122-PARSE-CONFIG-LINE.
054600             PERFORM 122-PARSE-CONFIG-LINE
054700     END-READ.
054800
054900*---------------------------------------------------------------*
055000*    SPLITS ONE "KEY=VALUE" LINE AND FILES THE VALUE UNDER THE   *
055100*    MATCHING CFG- FIELD.  AN UNRECOGNIZED KEY IS NOT AN ERROR --  *
055200*    OPERATIONS HAS ADDED COMMENT LINES AND FUTURE-USE KEYS TO    *
055300*    THIS FILE BEFORE WITHOUT TELLING US, SO UNKNOWN KEYS ARE     *
055400*    SIMPLY IGNORED RATHER THAN TREATED AS AN ABEND CONDITION.    *
055500*---------------------------------------------------------------*
055600 122-PARSE-CONFIG-LINE.
055700*    SET WS-CFG-PARSED-LINE.
055800     MOVE SPACES TO WS-CFG-PARSED-LINE.
055900*    SPLIT THE FIELD.
056000     UNSTRING CONFIG-REC DELIMITED BY "="
056100         INTO WS-CFG-KEY, WS-CFG-VALUE.
056200*    MULTI-WAY TEST.
056300     EVALUATE WS-CFG-KEY
056400*    WHERE THE TIME-SERIES STORE LISTENS (SEE NON-GOALS).
056500         WHEN "opentsdb.url"
056600*    SET CFG-TSDB-URL.
056700             MOVE WS-CFG-VALUE TO CFG-TSDB-URL
056800*    PATH TO THE AWARE-STUDY PARAMETER FILE.
056900         WHEN "aware.params.path"
057000*    SET CFG-AWARE-PARAMS-PATH.
057100             MOVE WS-CFG-VALUE TO CFG-AWARE-PARAMS-PATH
057200*    PATH TO THE ID-MATCH WORKBOOK THIS RUN READS/WRITES.
057300         WHEN "id.match.path"
057400*    SET CFG-ID-MATCH-PATH.
057500             MOVE WS-CFG-VALUE TO CFG-ID-MATCH-PATH
057600*    WHICH SHEET OF THE WORKBOOK HOLDS THE SUBJECT LOOKUP.
057700         WHEN "id.match.sheet"
057800*    SET CFG-ID-MATCH-SHEET.
057900             MOVE WS-CFG-VALUE TO CFG-ID-MATCH-SHEET
058000*    PATH TO THE PROCESSED-FILE LOG.
058100         WHEN "processed.file.path"
058200*    SET CFG-PROCESSED-FILE-PATH.
058300             MOVE WS-CFG-VALUE TO CFG-PROCESSED-FILE-PATH
058400*    ROOT DIRECTORY THE CANDIDATE FILE LIST IS RELATIVE TO.
058500         WHEN "root.dir"
058600*    SET CFG-ROOT-DIR.
058700             MOVE WS-CFG-VALUE TO CFG-ROOT-DIR
058800*    STUDY IDENTIFIER TAG CARRIED IN CONSOLE MESSAGES.
058900         WHEN "study.string"
059000*    SET CFG-STUDY-STRING.
059100             MOVE WS-CFG-VALUE TO CFG-STUDY-STRING
059200*    AN UNRECOGNIZED KEY IS IGNORED, NOT AN ABEND (SEE BANNER).
059300         WHEN OTHER
059400             CONTINUE
059500     END-EVALUATE.
059600
059700*---------------------------------------------------------------*
059800*    BATCH-FLOW STEP 2 -- MEASUREMENT TRANSLATION TABLE, ROW 1   *
059900*    IS A COLUMN HEADING AND IS SKIPPED.                          *
060000*---------------------------------------------------------------*
060100 130-LOAD-XLAT-TABLE.
060200*    SET PARA-NAME.
060300     MOVE "130-LOAD-XLAT-TABLE" TO PARA-NAME.
060400*    READ THE NEXT RECORD.
060500     READ XLAT-FILE
060600         AT END
060700*    SET THE SUBSCRIPT/SWITCH.
060800             SET XLAT-EOF TO TRUE
060900     END-READ.
061000*    CONDITIONAL TEST.
061100     IF NOT XLAT-EOF
061200*    READ THE NEXT RECORD.
061300         READ XLAT-FILE
061400             AT END
061500*    SET THE SUBSCRIPT/SWITCH.
061600                 SET XLAT-EOF TO TRUE
061700         END-READ
061800     END-IF.
061900*    INVOKE 131-LOAD-ONE-XLAT-ROW.
062000     PERFORM 131-LOAD-ONE-XLAT-ROW UNTIL XLAT-EOF.
062100 130-EXIT.
062200     EXIT.
062300
062400*    ONE ROW OF THE TRANSLATION TABLE MOVED INTO THE WORKING-
062500*    STORAGE TABLE THAT 611-SEARCH-XLAT-TABLE SCANS AT RUN TIME.
062600 131-LOAD-ONE-XLAT-ROW.
062700*    ARITHMETIC STEP.
062800     ADD 1 TO WS-XLAT-ROW-COUNT.
062900*    FIELD MOVE.
063000     MOVE XLAT-CODE OF XLAT-FILE-REC
063100         TO WS-XLAT-CODE (WS-XLAT-ROW-COUNT).
063200*    FIELD MOVE.
063300     MOVE XLAT-NAME OF XLAT-FILE-REC
063400         TO WS-XLAT-NAME (WS-XLAT-ROW-COUNT).
063500*    READ THE NEXT RECORD.
063600     READ XLAT-FILE
063700         AT END
063800*    SET THE SUBSCRIPT/SWITCH.
063900             SET XLAT-EOF TO TRUE
064000     END-READ.
064100
064200*---------------------------------------------------------------*
064300*    BATCH-FLOW STEP 3 -- SUBJECT LOOKUP, IF IT EXISTS.  ROW 1   *
064400*    IS A HEADING ROW AND IS SKIPPED.  BRACKETED LISTS ARE       *
064500*    SPLIT BACK INTO ELEMENT TABLES.                              *
064600*---------------------------------------------------------------*
064700 140-LOAD-SUBJECT-LOOKUP.
064800*    SET PARA-NAME.
064900     MOVE "140-LOAD-SUBJECT-LOOKUP" TO PARA-NAME.
065000*    OPEN THE FILE.
065100     OPEN INPUT SUBJIN-FILE.
065200*    CONDITIONAL TEST.
065300     IF SUBJIN-STATUS-OK
065400*    SET THE SUBSCRIPT/SWITCH.
065500         SET SUBJIN-EXISTS TO TRUE
065600*    READ THE NEXT RECORD.
065700         READ SUBJIN-FILE
065800             AT END
065900*    SET THE SUBSCRIPT/SWITCH.
066000                 SET SUBJIN-EOF TO TRUE
066100         END-READ
066200*    INVOKE 141-SKIP-HEADING-ROW.
066300         PERFORM 141-SKIP-HEADING-ROW
066400*    INVOKE 142-LOAD-ONE-SUBJECT-ROW.
066500         PERFORM 142-LOAD-ONE-SUBJECT-ROW UNTIL SUBJIN-EOF
066600*    CLOSE THE FILE.
066700         CLOSE SUBJIN-FILE
066800     END-IF.
066900*    CONSOLE MESSAGE.
067000     DISPLAY "Existing Subject Count: " WS-SUBJ-ROW-COUNT.
067100 140-EXIT.
067200     EXIT.
067300
067400*---------------------------------------------------------------*
067500*    THROWS AWAY THE RECORD 140-LOAD-SUBJECT-LOOKUP ALREADY READ  *
067600*    AHEAD -- THAT RECORD IS THE COLUMN-HEADING ROW THIS PROGRAM  *
067700*    ITSELF WRITES VIA 815-WRITE-LOOKUP-HEADER ON EVERY PRIOR     *
067800*    RUN, NOT A SUBJECT.  IF THE FILE IS EMPTY THE READ-AHEAD     *
067900*    ALREADY SET SUBJIN-EOF AND THIS PARAGRAPH HAS NOTHING TO DO. *
068000*---------------------------------------------------------------*
068100 141-SKIP-HEADING-ROW.
068200*    CONDITIONAL TEST.
068300     IF NOT SUBJIN-EOF
068400*    READ THE NEXT RECORD.
068500         READ SUBJIN-FILE
068600             AT END
068700*    SET THE SUBSCRIPT/SWITCH.
068800                 SET SUBJIN-EOF TO TRUE
068900         END-READ
069000     END-IF.
069100
069200*---------------------------------------------------------------*
069300*    ONE DETAIL ROW OF THE OLD SUBJECT LOOKUP MOVED INTO THE      *
069400*    IN-MEMORY TABLE.  THE BRACKETED LOCATION AND VARIABLE LISTS  *
069500*    ARE CARRIED AS TEXT IN THE FILE AND HAVE TO BE SPLIT BACK    *
069600*    INTO ELEMENT TABLES BEFORE THIS SUBJECT CAN BE UPDATED.      *
069700*---------------------------------------------------------------*
069800 142-LOAD-ONE-SUBJECT-ROW.
069900*    ARITHMETIC STEP.
070000     ADD 1 TO WS-SUBJ-ROW-COUNT.
070100*    SET THE SUBSCRIPT/SWITCH.
070200     SET SUBJ-IDX TO WS-SUBJ-ROW-COUNT.
070300*    SET SUBJECT-LOOKUP-REC.
070400     MOVE SUBJIN-REC TO SUBJECT-LOOKUP-REC.
070500*    SET WS-SUBJ-PICU-FLAG (SUBJ-IDX).
070600     MOVE SUBJ-PICU-FLAG        TO WS-SUBJ-PICU-FLAG (SUBJ-IDX).
070700*    SET WS-SUBJ-HASH (SUBJ-IDX).
070800     MOVE SUBJ-HASH             TO WS-SUBJ-HASH (SUBJ-IDX).
070900*    SET WS-SUBJ-FIRST-NAME (SUBJ-IDX).
071000     MOVE SUBJ-FIRST-NAME       TO WS-SUBJ-FIRST-NAME (SUBJ-IDX).
071100*    SET WS-SUBJ-LAST-NAME (SUBJ-IDX).
071200     MOVE SUBJ-LAST-NAME        TO WS-SUBJ-LAST-NAME (SUBJ-IDX).
071300*    FIELD MOVE.
071400     MOVE SUBJ-BIRTH-DATETIME
071500                           TO WS-SUBJ-BIRTH-DATETIME (SUBJ-IDX).
071600*    SET WS-SUBJ-GENDER (SUBJ-IDX).
071700     MOVE SUBJ-GENDER           TO WS-SUBJ-GENDER (SUBJ-IDX).
071800*    SET WS-SUBJ-BIRTHPLACE (SUBJ-IDX).
071900     MOVE SUBJ-BIRTHPLACE       TO WS-SUBJ-BIRTHPLACE (SUBJ-IDX).
072000*    FIELD MOVE.
072100     MOVE SUBJ-EARLIEST-POINT
072200                           TO WS-SUBJ-EARLIEST-POINT (SUBJ-IDX).
072300*    SET WS-SUBJ-LOC-COUNT (SUBJ-IDX).
072400     MOVE ZERO TO WS-SUBJ-LOC-COUNT (SUBJ-IDX).
072500*    SET WS-SUBJ-VAR-COUNT (SUBJ-IDX).
072600     MOVE ZERO TO WS-SUBJ-VAR-COUNT (SUBJ-IDX).
072700*    INVOKE 143-SPLIT-LOCATION-LIST.
072800     PERFORM 143-SPLIT-LOCATION-LIST.
072900*    INVOKE 144-SPLIT-VARIABLE-LIST.
073000     PERFORM 144-SPLIT-VARIABLE-LIST.
073100*    READ THE NEXT RECORD.
073200     READ SUBJIN-FILE
073300         AT END
073400*    SET THE SUBSCRIPT/SWITCH.
073500             SET SUBJIN-EOF TO TRUE
073600     END-READ.
073700
073800*---------------------------------------------------------------*
073900*    LISTS ARE STORED "[a, b, c]" -- STRIP THE BRACKETS, THEN    *
074000*    UNSTRING ON ", " INTO THE ELEMENT TABLE.                     *
074100*---------------------------------------------------------------*
074200 143-SPLIT-LOCATION-LIST.
074300*    SET WS-LOC-SUB.
074400     MOVE ZERO TO WS-LOC-SUB.
074500*    SET WS-SPLIT-WORK.
074600     MOVE SPACES TO WS-SPLIT-WORK.
074700*    SPLIT THE FIELD.
074800     UNSTRING SUBJ-LOCATIONS DELIMITED BY ", " OR "[" OR "]"
074900         INTO WS-SPLIT-TABLE (1)  WS-SPLIT-TABLE (2)
075000              WS-SPLIT-TABLE (3)  WS-SPLIT-TABLE (4)
075100              WS-SPLIT-TABLE (5)  WS-SPLIT-TABLE (6)
075200              WS-SPLIT-TABLE (7)  WS-SPLIT-TABLE (8)
075300              WS-SPLIT-TABLE (9)  WS-SPLIT-TABLE (10)
075400              WS-SPLIT-TABLE (11) WS-SPLIT-TABLE (12)
075500              WS-SPLIT-TABLE (13) WS-SPLIT-TABLE (14)
075600              WS-SPLIT-TABLE (15) WS-SPLIT-TABLE (16)
075700              WS-SPLIT-TABLE (17) WS-SPLIT-TABLE (18)
075800              WS-SPLIT-TABLE (19) WS-SPLIT-TABLE (20).
075900*    INVOKE 143A-COPY-ONE-SPLIT-LOC.
076000     PERFORM 143A-COPY-ONE-SPLIT-LOC
076100         VARYING WS-LOC-SUB FROM 1 BY 1 UNTIL WS-LOC-SUB > 20.
076200
076300*    ONE ELEMENT OF THE SPLIT LOCATION LIST COPIED INTO THE ROW.
076400 143A-COPY-ONE-SPLIT-LOC.
076500*    CONDITIONAL TEST.
076600     IF WS-SPLIT-TABLE (WS-LOC-SUB) NOT = SPACES
076700*    ARITHMETIC STEP.
076800         ADD 1 TO WS-SUBJ-LOC-COUNT (SUBJ-IDX)
076900*    FIELD MOVE.
077000         MOVE WS-SPLIT-TABLE (WS-LOC-SUB)
077100             TO WS-SUBJ-LOC-ELEM (SUBJ-IDX
077200                                  WS-SUBJ-LOC-COUNT (SUBJ-IDX))
077300     END-IF.
077400
077500*---------------------------------------------------------------*
077600*    SAME IDEA AS 143-SPLIT-LOCATION-LIST, ONE COPYBOOK OVER --   *
077700*    THE BRACKETED, COMMA-SEPARATED VARIABLE LIST IS UNSTRUNG     *
077800*    BACK INTO WS-SUBJ-VAR-ELEM ENTRIES.                          *
077900*---------------------------------------------------------------*
078000 144-SPLIT-VARIABLE-LIST.
078100*    SET WS-VAR-SUB.
078200     MOVE ZERO TO WS-VAR-SUB.
078300*    SET WS-VSPLIT-WORK.
078400     MOVE SPACES TO WS-VSPLIT-WORK.
078500*    SPLIT THE FIELD.
078600     UNSTRING SUBJ-VARIABLES DELIMITED BY ", " OR "[" OR "]"
078700         INTO WS-VSPLIT-TABLE (1)  WS-VSPLIT-TABLE (2)
078800              WS-VSPLIT-TABLE (3)  WS-VSPLIT-TABLE (4)
078900              WS-VSPLIT-TABLE (5)  WS-VSPLIT-TABLE (6)
079000              WS-VSPLIT-TABLE (7)  WS-VSPLIT-TABLE (8)
079100              WS-VSPLIT-TABLE (9)  WS-VSPLIT-TABLE (10)
079200              WS-VSPLIT-TABLE (11) WS-VSPLIT-TABLE (12)
079300              WS-VSPLIT-TABLE (13) WS-VSPLIT-TABLE (14)
079400              WS-VSPLIT-TABLE (15) WS-VSPLIT-TABLE (16)
079500              WS-VSPLIT-TABLE (17) WS-VSPLIT-TABLE (18)
079600              WS-VSPLIT-TABLE (19) WS-VSPLIT-TABLE (20)
079700              WS-VSPLIT-TABLE (21) WS-VSPLIT-TABLE (22)
079800              WS-VSPLIT-TABLE (23) WS-VSPLIT-TABLE (24)
079900              WS-VSPLIT-TABLE (25) WS-VSPLIT-TABLE (26)
080000              WS-VSPLIT-TABLE (27) WS-VSPLIT-TABLE (28)
080100              WS-VSPLIT-TABLE (29) WS-VSPLIT-TABLE (30).
080200*    INVOKE 144A-COPY-ONE-SPLIT-VAR.
080300     PERFORM 144A-COPY-ONE-SPLIT-VAR
080400         VARYING WS-VAR-SUB FROM 1 BY 1 UNTIL WS-VAR-SUB > 30.
080500
080600*    ONE ELEMENT OF THE SPLIT VARIABLE LIST COPIED INTO THE ROW.
080700 144A-COPY-ONE-SPLIT-VAR.
080800*    CONDITIONAL TEST.
080900     IF WS-VSPLIT-TABLE (WS-VAR-SUB) NOT = SPACES
081000*    ARITHMETIC STEP.
081100         ADD 1 TO WS-SUBJ-VAR-COUNT (SUBJ-IDX)
081200*    FIELD MOVE.
081300         MOVE WS-VSPLIT-TABLE (WS-VAR-SUB)
081400             TO WS-SUBJ-VAR-ELEM (SUBJ-IDX
081500                                  WS-SUBJ-VAR-COUNT (SUBJ-IDX))
081600     END-IF.
081700
081800*---------------------------------------------------------------*
081900*    BATCH-FLOW STEP 4 -- PROCESSED-FILE LOG.                    *
082000*---------------------------------------------------------------*
082100 150-LOAD-PROCESSED-LOG.
082200*    SET PARA-NAME.
082300     MOVE "150-LOAD-PROCESSED-LOG" TO PARA-NAME.
082400*    CONDITIONAL TEST.
082500     IF NOT DONEIN-STATUS-OK
082600         GO TO 150-EXIT
082700     END-IF.
082800*    READ THE NEXT RECORD.
082900     READ DONEIN-FILE
083000         AT END
083100*    SET THE SUBSCRIPT/SWITCH.
083200             SET DONEIN-EOF TO TRUE
083300     END-READ.
083400*    INVOKE 151-LOAD-ONE-LOG-ROW.
083500     PERFORM 151-LOAD-ONE-LOG-ROW UNTIL DONEIN-EOF.
083600*    CLOSE THE FILE.
083700     CLOSE DONEIN-FILE.
083800 150-EXIT.
083900     EXIT.
084000
084100*    ONE PATH FROM THE OLD PROCESSED-FILE LOG LOADED INTO THE
084200*    IN-MEMORY LOG TABLE 172-SEARCH-PROCESSED-LOG SCANS.
084300 151-LOAD-ONE-LOG-ROW.
084400*    ARITHMETIC STEP.
084500     ADD 1 TO WS-PROC-ROW-COUNT.
084600*    SET THE SUBSCRIPT/SWITCH.
084700     SET PROC-IDX TO WS-PROC-ROW-COUNT.
084800*    SET WS-PROC-PATH (PROC-IDX).
084900     MOVE DONEIN-REC TO WS-PROC-PATH (PROC-IDX).
085000*    READ THE NEXT RECORD.
085100     READ DONEIN-FILE
085200         AT END
085300*    SET THE SUBSCRIPT/SWITCH.
085400             SET DONEIN-EOF TO TRUE
085500     END-READ.
085600
085700*---------------------------------------------------------------*
085800*    LOAD THE OPERATOR'S CANDIDATE FILE LIST.                    *
085900*---------------------------------------------------------------*
086000 160-LOAD-CANDIDATE-LIST.
086100*    SET PARA-NAME.
086200     MOVE "160-LOAD-CANDIDATE-LIST" TO PARA-NAME.
086300*    READ THE NEXT RECORD.
086400     READ FILELIST-FILE
086500         AT END
086600*    SET THE SUBSCRIPT/SWITCH.
086700             SET FILELIST-EOF TO TRUE
086800     END-READ.
086900*    INVOKE 161-LOAD-ONE-CANDIDATE.
087000     PERFORM 161-LOAD-ONE-CANDIDATE UNTIL FILELIST-EOF.
087100 160-EXIT.
087200     EXIT.
087300
087400*    ONE PATH FROM THE OPERATOR-SUPPLIED CANDIDATE LIST LOADED
087500*    INTO THE WORKING TABLE -- SEE THE 06/14/01 CHANGE LOG ENTRY,
087600*    THIS PROGRAM DOES NOT WALK ANY DIRECTORY ITSELF.
087700 161-LOAD-ONE-CANDIDATE.
087800*    ARITHMETIC STEP.
087900     ADD 1 TO WS-CAND-ROW-COUNT.
088000*    SET THE SUBSCRIPT/SWITCH.
088100     SET CAND-IDX TO WS-CAND-ROW-COUNT.
088200*    SET WS-CAND-PATH (CAND-IDX).
088300     MOVE FILELIST-REC TO WS-CAND-PATH (CAND-IDX).
088400*    READ THE NEXT RECORD.
088500     READ FILELIST-FILE
088600         AT END
088700*    SET THE SUBSCRIPT/SWITCH.
088800             SET FILELIST-EOF TO TRUE
088900     END-READ.
089000
089100*---------------------------------------------------------------*
089200*    BATCH-FLOW STEP 5 -- KEEP ONLY CANDIDATES NOT ALREADY IN    *
089300*    THE PROCESSED-FILE LOG.                                      *
089400*---------------------------------------------------------------*
089500 170-BUILD-NEW-FILE-LIST.
089600*    SET PARA-NAME.
089700     MOVE "170-BUILD-NEW-FILE-LIST" TO PARA-NAME.
089800*    CONDITIONAL TEST.
089900     IF WS-CAND-ROW-COUNT > 0
090000*    INVOKE 171-CHECK-ONE-CANDIDATE.
090100         PERFORM 171-CHECK-ONE-CANDIDATE
090200             VARYING CAND-IDX FROM 1 BY 1
090300             UNTIL CAND-IDX > WS-CAND-ROW-COUNT
090400     END-IF.
090500 170-EXIT.
090600     EXIT.
090700
090800*---------------------------------------------------------------*
090900*    IS THIS CANDIDATE PATH ALREADY IN THE PROCESSED LOG?  IF     *
091000*    NOT, IT GOES ON THE NEW-FILE LIST THIS RUN WILL ACTUALLY     *
091100*    WORK.  A CANDIDATE THAT IS ALREADY LOGGED IS SIMPLY SKIPPED  *
091200*    -- NOT AN ERROR, JUST A FILE FROM A PRIOR RUN.               *
091300*---------------------------------------------------------------*
091400 171-CHECK-ONE-CANDIDATE.
091500*    SET WS-ALREADY-PROC-SW.
091600     MOVE 'N' TO WS-ALREADY-PROC-SW.
091700*    CONDITIONAL TEST.
091800     IF WS-PROC-ROW-COUNT > 0
091900*    INVOKE 172-SEARCH-PROCESSED-LOG.
092000         PERFORM 172-SEARCH-PROCESSED-LOG
092100             VARYING PROC-IDX FROM 1 BY 1
092200             UNTIL PROC-IDX > WS-PROC-ROW-COUNT
092300                OR FILE-ALREADY-PROC
092400     END-IF.
092500*    CONDITIONAL TEST.
092600     IF NOT FILE-ALREADY-PROC
092700*    ARITHMETIC STEP.
092800         ADD 1 TO WS-NEWFILE-COUNT
092900*    SET THE SUBSCRIPT/SWITCH.
093000         SET NEWFILE-IDX TO WS-NEWFILE-COUNT
093100*    FIELD MOVE.
093200         MOVE WS-CAND-PATH (CAND-IDX)
093300             TO WS-NEWFILE-PATH (NEWFILE-IDX)
093400     END-IF.
093500
093600*    LINEAR SCAN OF THE OLD-LOG TABLE FOR A MATCHING PATH.  THE
093700*    LOG IS NOT KEPT IN ANY PARTICULAR ORDER SO A BINARY SEARCH
093800*    IS NOT WORTH THE TROUBLE FOR THE VOLUMES THIS RUNS AGAINST.
093900 172-SEARCH-PROCESSED-LOG.
094000*    CONDITIONAL TEST.
094100     IF WS-PROC-PATH (PROC-IDX) = WS-CAND-PATH (CAND-IDX)
094200*    SET WS-ALREADY-PROC-SW.
094300         MOVE 'Y' TO WS-ALREADY-PROC-SW
094400     END-IF.
094500
094600*=================================================================
094700*    200 -- BATCH-FLOW STEP 6:  PROCESS EACH NEW MESSAGE FILE.    *
094800*=================================================================
094900 200-PROCESS-NEW-FILES.
095000*    SET PARA-NAME.
095100     MOVE "200-PROCESS-NEW-FILES" TO PARA-NAME.
095200*    CONDITIONAL TEST.
095300     IF WS-NEWFILE-COUNT > 0
095400*    INVOKE 210-PROCESS-ONE-CANDIDATE-FILE.
095500         PERFORM 210-PROCESS-ONE-CANDIDATE-FILE
095600             VARYING NEWFILE-IDX FROM 1 BY 1
095700             UNTIL NEWFILE-IDX > WS-NEWFILE-COUNT
095800     ELSE
095900*    CONSOLE MESSAGE.
096000         DISPLAY "Nothing new to process..."
096100     END-IF.
096200 200-EXIT.
096300     EXIT.
096400
096500*---------------------------------------------------------------*
096600*    ONE NEW HL7 MESSAGE FILE, START TO FINISH.  THE FILE IS      *
096700*    OPENED DYNAMICALLY BECAUSE THE PATH IS A RUN-TIME VALUE      *
096800*    FROM THE CANDIDATE TABLE, NOT A FIXED DDNAME.  EVERY LINE    *
096900*    IS ONE HL7 SEGMENT; 900-SPLIT-HL7-FIELDS/220 DO THE ACTUAL   *
097000*    PARSING.  THE SUBJECT LOOKUP IS REWRITTEN IN FULL AFTER      *
097100*    EVERY FILE (BATCH-FLOW STEP 7) SO A MID-JOB ABEND LOSES AT   *
097200*    MOST ONE FILE'S WORTH OF WORK, NOT THE WHOLE RUN.            *
097300*---------------------------------------------------------------*
097400 210-PROCESS-ONE-CANDIDATE-FILE.
097500*    SET PARA-NAME.
097600     MOVE "210-PROCESS-ONE-CANDIDATE-FILE" TO PARA-NAME.
097700*    SET WS-CURRENT-MSG-PATH.
097800     MOVE WS-NEWFILE-PATH (NEWFILE-IDX) TO WS-CURRENT-MSG-PATH.
097900*    CONSOLE MESSAGE.
098000     DISPLAY "     File: " WS-CURRENT-MSG-PATH.
098100*    SET WS-MSG-EOF-SW.
098200     MOVE 'N' TO WS-MSG-EOF-SW.
098300*    OPEN THE FILE.
098400     OPEN INPUT MSG-FILE.
098500*    CONDITIONAL TEST.
098600     IF NOT MSG-STATUS-OK
098700*    SET ABEND-REASON.
098800         MOVE "OPEN FAILED - MSG-FILE"     TO ABEND-REASON
098900*    SET EXPECTED-VAL.
099000         MOVE "00"                         TO EXPECTED-VAL
099100*    SET ACTUAL-VAL.
099200         MOVE MSG-STATUS                   TO ACTUAL-VAL
099300*    INVOKE 1000-ABEND-RTN.
099400         PERFORM 1000-ABEND-RTN
099500     END-IF.
099600*    SET WS-CURR-HASH.
099700     MOVE SPACES TO WS-CURR-HASH.
099800*    SET WS-CURR-SUBJ-SUB.
099900     MOVE ZERO   TO WS-CURR-SUBJ-SUB.
100000*    READ THE NEXT RECORD.
100100     READ MSG-FILE
100200         AT END
100300*    SET THE SUBSCRIPT/SWITCH.
100400             SET MSG-EOF TO TRUE
100500     END-READ.
100600*    INVOKE 220-PROCESS-ONE-HL7-LINE.
100700     PERFORM 220-PROCESS-ONE-HL7-LINE UNTIL MSG-EOF.
100800*    CLOSE THE FILE.
100900     CLOSE MSG-FILE.
101000*    INVOKE 800-REWRITE-SUBJECT-LOOKUP.
101100     PERFORM 800-REWRITE-SUBJECT-LOOKUP THRU 800-EXIT.
101200*    CONSOLE MESSAGE.
101300     DISPLAY "     Subject Count: " WS-SUBJ-ROW-COUNT.
101400
101500*---------------------------------------------------------------*
101600*    DISPATCHES ONE HL7 SEGMENT LINE BY ITS 3-CHARACTER SEGMENT   *
101700*    ID.  ONLY THE FOUR SEGMENT TYPES THIS PROGRAM CARES ABOUT    *
101800*    ARE HANDLED -- ANY OTHER SEGMENT (NK1, IN1, AND SO ON) IS    *
101900*    READ AND DROPPED ON THE FLOOR, SINCE NONE OF THE FIELDS      *
102000*    THIS LOADER NEEDS LIVE THERE.                                *
102100*---------------------------------------------------------------*
102200 220-PROCESS-ONE-HL7-LINE.
102300*    SET SPACES.
102400     MOVE WS-HL7-SEGMENT-ID TO SPACES.
102500*    SET WS-HL7-SEGMENT-ID.
102600     MOVE MSG-REC (1:3) TO WS-HL7-SEGMENT-ID.
102700*    MULTI-WAY TEST.
102800     EVALUATE TRUE
102900*    MSH IS THE MESSAGE HEADER -- NOTHING IN IT IS CARRIED FORWARD.
103000         WHEN HL7-SEG-IS-MSH
103100             CONTINUE
103200*    PID CARRIES THE PATIENT DEMOGRAPHICS THAT KEY THE SUBJECT.
103300         WHEN HL7-SEG-IS-PID
103400*    INVOKE 310-PROCESS-PID-SEGMENT.
103500             PERFORM 310-PROCESS-PID-SEGMENT THRU 310-EXIT
103600*    PV1 CARRIES THE PATIENT'S CURRENT WARD/LOCATION.
103700         WHEN HL7-SEG-IS-PV1
103800*    INVOKE 320-PROCESS-PV1-SEGMENT.
103900             PERFORM 320-PROCESS-PV1-SEGMENT THRU 320-EXIT
104000*    OBR CARRIES THE OBSERVATION REQUEST TIMESTAMP.
104100         WHEN HL7-SEG-IS-OBR
104200*    INVOKE 330-PROCESS-OBR-SEGMENT.
104300             PERFORM 330-PROCESS-OBR-SEGMENT THRU 330-EXIT
104400*    OBX CARRIES THE ACTUAL OBSERVATION RESULT.
104500         WHEN HL7-SEG-IS-OBX
104600*    INVOKE 340-PROCESS-OBX-SEGMENT.
104700             PERFORM 340-PROCESS-OBX-SEGMENT THRU 340-EXIT
104800*    ANY OTHER SEGMENT TYPE IS OF NO INTEREST TO THIS LOADER.
104900         WHEN OTHER
105000             CONTINUE
105100     END-EVALUATE.
105200*    READ THE NEXT RECORD.
105300     READ MSG-FILE
105400         AT END
105500*    SET THE SUBSCRIPT/SWITCH.
105600             SET MSG-EOF TO TRUE
105700     END-READ.
105800
105900*=================================================================
106000*    300 -- SEGMENT HANDLERS.                                     *
106100*=================================================================
106200*---------------------------------------------------------------*
106300*    BUSINESS RULE -- SUBJECT IDENTIFICATION.  PID-5.2/5.1 ARE   *
106400*    FIRST/LAST NAME, PID-7.1 BIRTH DATE/TIME, PID-8.1 GENDER,   *
106500*    PID-23.1 BIRTHPLACE.  MISSING COMPONENTS COME OUT SPACE-    *
106600*    FILLED FROM UNSTRING AND ARE CONCATENATED AS-IS.             *
106700*---------------------------------------------------------------*
106800 310-PROCESS-PID-SEGMENT.
106900*    BREAK THE SEGMENT INTO ITS PIPE-DELIMITED FIELDS FIRST.
107000     PERFORM 900-SPLIT-HL7-FIELDS.
107100*    SET WS-PID-FIELDS.
107200     MOVE SPACES TO WS-PID-FIELDS.
107300*    PID-5 IS THE PATIENT NAME COMPONENT -- LAST^FIRST ORDER.
107400     MOVE WS-HL7-FIELD (5)  TO WS-HL7-COMPONENT-TABLE.
107500*    INVOKE 910-SPLIT-HL7-COMPONENTS.
107600     PERFORM 910-SPLIT-HL7-COMPONENTS.
107700*    SET WS-PID-FIRST-NAME.
107800     MOVE WS-HL7-COMPONENT (2) TO WS-PID-FIRST-NAME.
107900*    SET WS-PID-LAST-NAME.
108000     MOVE WS-HL7-COMPONENT (1) TO WS-PID-LAST-NAME.
108100*    PID-7 IS BIRTH DATE/TIME, CARRIED FORWARD AS RAW TEXT.
108200     MOVE WS-HL7-FIELD (7)  TO WS-HL7-COMPONENT-TABLE.
108300*    INVOKE 910-SPLIT-HL7-COMPONENTS.
108400     PERFORM 910-SPLIT-HL7-COMPONENTS.
108500*    SET WS-PID-BIRTH-DATETIME.
108600     MOVE WS-HL7-COMPONENT (1) TO WS-PID-BIRTH-DATETIME.
108700*    PID-8 IS ADMINISTRATIVE SEX.
108800     MOVE WS-HL7-FIELD (8)  TO WS-HL7-COMPONENT-TABLE.
108900*    INVOKE 910-SPLIT-HL7-COMPONENTS.
109000     PERFORM 910-SPLIT-HL7-COMPONENTS.
109100*    SET WS-PID-GENDER.
109200     MOVE WS-HL7-COMPONENT (1) TO WS-PID-GENDER.
109300*    PID-23 IS BIRTHPLACE -- THE FOURTH HASH COMPONENT.
109400     MOVE WS-HL7-FIELD (23) TO WS-HL7-COMPONENT-TABLE.
109500*    INVOKE 910-SPLIT-HL7-COMPONENTS.
109600     PERFORM 910-SPLIT-HL7-COMPONENTS.
109700*    SET WS-PID-BIRTHPLACE.
109800     MOVE WS-HL7-COMPONENT (1) TO WS-PID-BIRTHPLACE.
109900*    ALL FOUR HASH COMPONENTS ARE NOW SET -- FIND OR CREATE THE
110000*    SUBJECT ROW FOR THIS MESSAGE BEFORE ANY OBR/OBX SEGMENT.
110100     PERFORM 400-FIND-OR-CREATE-SUBJECT THRU 400-EXIT.
110200 310-EXIT.
110300     EXIT.
110400
110500*---------------------------------------------------------------*
110600*    BUSINESS RULE -- PICU ELIGIBILITY.  PV1-3.1 IS THE          *
110700*    ASSIGNED LOCATION; A NEW LOCATION BEGINNING "ZB04" TURNS    *
110800*    THE PICU FLAG ON FOR GOOD.                                  *
110900*---------------------------------------------------------------*
111000 320-PROCESS-PV1-SEGMENT.
111100*    A PV1 SEGMENT AHEAD OF ANY PID SEGMENT IS OUT OF SEQUENCE
111200*    AND IGNORED -- THERE IS NO SUBJECT ROW YET TO ATTACH IT TO.
111300     IF WS-CURR-SUBJ-SUB = ZERO
111400         GO TO 320-EXIT
111500     END-IF.
111600*    INVOKE 900-SPLIT-HL7-FIELDS.
111700     PERFORM 900-SPLIT-HL7-FIELDS.
111800*    PV1-3 IS THE ASSIGNED PATIENT LOCATION.
111900     MOVE WS-HL7-FIELD (3) TO WS-HL7-COMPONENT-TABLE.
112000*    INVOKE 910-SPLIT-HL7-COMPONENTS.
112100     PERFORM 910-SPLIT-HL7-COMPONENTS.
112200*    SET WS-PV1-LOCATION.
112300     MOVE WS-HL7-COMPONENT (1) TO WS-PV1-LOCATION.
112400*    TEST THE LOCATION AGAINST THE ZB04 PICU-WARD RULE AND
112500*    ADD IT TO THIS SUBJECT'S DISTINCT LOCATION LIST.
112600     PERFORM 500-APPEND-LOCATION-IF-NEW THRU 500-EXIT.
112700 320-EXIT.
112800     EXIT.
112900
113000*---------------------------------------------------------------*
113100*    BUSINESS RULE -- TIMESTAMP HANDLING.  OBR-7.1 IS THE        *
113200*    OBSERVATION TIMESTAMP (RAW, KEPT AS-IS FOR DATA POINTS);    *
113300*    THE SUBJECT'S EARLIEST-POINT COLUMN IS THE REFORMATTED      *
113400*    "yyyy-mm-dd hh:mm:ss" VALUE, SET ONCE.                       *
113500*---------------------------------------------------------------*
113600 330-PROCESS-OBR-SEGMENT.
113700*    LIKE PV1, AN OBR WITH NO SUBJECT YET IS OUT OF SEQUENCE.
113800     IF WS-CURR-SUBJ-SUB = ZERO
113900         GO TO 330-EXIT
114000     END-IF.
114100*    INVOKE 900-SPLIT-HL7-FIELDS.
114200     PERFORM 900-SPLIT-HL7-FIELDS.
114300*    OBR-7 IS THE RAW OBSERVATION DATE/TIME, HL7 FORMAT
114400*    yyyymmddhhmmss -- REDEFINED BELOW INTO ITS PARTS.
114500     MOVE WS-HL7-FIELD (7) TO WS-HL7-COMPONENT-TABLE.
114600*    INVOKE 910-SPLIT-HL7-COMPONENTS.
114700     PERFORM 910-SPLIT-HL7-COMPONENTS.
114800*    SET WS-OBR-TIMESTAMP.
114900     MOVE WS-HL7-COMPONENT (1) TO WS-OBR-TIMESTAMP.
115000*    SET WS-HL7-TIMESTAMP-RAW.
115100     MOVE WS-OBR-TIMESTAMP TO WS-HL7-TIMESTAMP-RAW.
115200*    REDEFINITION GIVES US THE PIECES; REASSEMBLE THEM INTO
115300*    THE "yyyy-mm-dd hh:mm:ss" FORM THE SUBJECT LOOKUP CARRIES.
115400     MOVE WS-TS-YYYY TO WS-FT-YYYY.
115500*    SET WS-FT-MM.
115600     MOVE WS-TS-MM   TO WS-FT-MM.
115700*    SET WS-FT-DD.
115800     MOVE WS-TS-DD   TO WS-FT-DD.
115900*    SET WS-FT-HH.
116000     MOVE WS-TS-HH   TO WS-FT-HH.
116100*    SET WS-FT-MIN.
116200     MOVE WS-TS-MIN  TO WS-FT-MIN.
116300*    SET WS-FT-SS.
116400     MOVE WS-TS-SS   TO WS-FT-SS.
116500*    SET WS-CURR-TIMESTAMP-FMT.
116600     MOVE WS-FORMATTED-TIMESTAMP TO WS-CURR-TIMESTAMP-FMT.
116700*    ONLY THE FIRST OBSERVATION TIME IS KEPT AS THE SUBJECT'S
116800*    EARLIEST POINT -- LATER OBR SEGMENTS DO NOT OVERWRITE IT.
116900     IF WS-SUBJ-EARLIEST-POINT (WS-CURR-SUBJ-SUB) = SPACES
117000*    FIELD MOVE.
117100         MOVE WS-CURR-TIMESTAMP-FMT
117200             TO WS-SUBJ-EARLIEST-POINT (WS-CURR-SUBJ-SUB)
117300     END-IF.
117400 330-EXIT.
117500     EXIT.
117600
117700*---------------------------------------------------------------*
117800*    BUSINESS RULE -- OBSERVATION SERIES NAMING.  OBX-3.1 IS     *
117900*    THE RAW CODE, OBX-5.1 THE VALUE, OBX-6.1 THE UNITS.          *
118000*---------------------------------------------------------------*
118100 340-PROCESS-OBX-SEGMENT.
118200*    NO SUBJECT YET MEANS THIS OBX CANNOT BE ATTRIBUTED -- SKIP.
118300     IF WS-CURR-SUBJ-SUB = ZERO
118400         GO TO 340-EXIT
118500     END-IF.
118600*    INVOKE 900-SPLIT-HL7-FIELDS.
118700     PERFORM 900-SPLIT-HL7-FIELDS.
118800*    OBX-3 IS THE OBSERVATION IDENTIFIER (THE RAW CODE LOOKED
118900*    UP IN THE TRANSLATION TABLE).
119000     MOVE WS-HL7-FIELD (3) TO WS-HL7-COMPONENT-TABLE.
119100*    INVOKE 910-SPLIT-HL7-COMPONENTS.
119200     PERFORM 910-SPLIT-HL7-COMPONENTS.
119300*    SET WS-OBX-CODE.
119400     MOVE WS-HL7-COMPONENT (1) TO WS-OBX-CODE.
119500*    OBX-5 IS THE OBSERVATION VALUE.
119600     MOVE WS-HL7-FIELD (5) TO WS-HL7-COMPONENT-TABLE.
119700*    INVOKE 910-SPLIT-HL7-COMPONENTS.
119800     PERFORM 910-SPLIT-HL7-COMPONENTS.
119900*    SET WS-OBX-VALUE.
120000     MOVE WS-HL7-COMPONENT (1) TO WS-OBX-VALUE.
120100*    OBX-6 IS THE UNITS OF MEASURE.
120200     MOVE WS-HL7-FIELD (6) TO WS-HL7-COMPONENT-TABLE.
120300*    INVOKE 910-SPLIT-HL7-COMPONENTS.
120400     PERFORM 910-SPLIT-HL7-COMPONENTS.
120500*    SET WS-OBX-UNITS.
120600     MOVE WS-HL7-COMPONENT (1) TO WS-OBX-UNITS.
120700*    CODE, VALUE AND UNITS ARE NOW SET -- DERIVE THE CANONICAL
120800*    SERIES NAME, ADD IT TO THE SUBJECT'S VARIABLE LIST IF NEW,
120900*    AND WRITE THE OUTPUT DATA POINT.
121000     PERFORM 600-DERIVE-SERIES-NAME THRU 600-EXIT.
121100*    INVOKE 700-ADD-VARIABLE-IF-NEW.
121200     PERFORM 700-ADD-VARIABLE-IF-NEW THRU 700-EXIT.
121300*    INVOKE 750-WRITE-DATA-POINT.
121400     PERFORM 750-WRITE-DATA-POINT THRU 750-EXIT.
121500 340-EXIT.
121600     EXIT.
121700
121800*---------------------------------------------------------------*
121900*    900/910 -- SHARED HL7 FIELD/COMPONENT SPLITTERS.             *
122000*---------------------------------------------------------------*
122100 900-SPLIT-HL7-FIELDS.
122200*    SET WS-HL7-FIELD-TABLE.
122300     MOVE SPACES TO WS-HL7-FIELD-TABLE.
122400*    SPLIT THE FIELD.
122500     UNSTRING MSG-REC DELIMITED BY "|"
122600         INTO WS-HL7-FIELD (1)  WS-HL7-FIELD (2)
122700              WS-HL7-FIELD (3)  WS-HL7-FIELD (4)
122800              WS-HL7-FIELD (5)  WS-HL7-FIELD (6)
122900              WS-HL7-FIELD (7)  WS-HL7-FIELD (8)
123000              WS-HL7-FIELD (9)  WS-HL7-FIELD (10)
123100              WS-HL7-FIELD (11) WS-HL7-FIELD (12)
123200              WS-HL7-FIELD (13) WS-HL7-FIELD (14)
123300              WS-HL7-FIELD (15) WS-HL7-FIELD (16)
123400              WS-HL7-FIELD (17) WS-HL7-FIELD (18)
123500              WS-HL7-FIELD (19) WS-HL7-FIELD (20)
123600              WS-HL7-FIELD (21) WS-HL7-FIELD (22)
123700              WS-HL7-FIELD (23) WS-HL7-FIELD (24)
123800              WS-HL7-FIELD (25) WS-HL7-FIELD (26)
123900              WS-HL7-FIELD (27) WS-HL7-FIELD (28)
124000              WS-HL7-FIELD (29) WS-HL7-FIELD (30).
124100
124200*    SPLITS ONE HL7 FIELD ON THE COMPONENT SEPARATOR ("^").
124300*    MOST FIELDS THIS LOADER TOUCHES ARE SINGLE-COMPONENT, BUT
124400*    PID-5 (PATIENT NAME) AND A FEW OTHERS ARE NOT.
124500 910-SPLIT-HL7-COMPONENTS.
124600*    SET WS-HL7-RAW-LINE.
124700     MOVE WS-HL7-COMPONENT-TABLE TO WS-HL7-RAW-LINE.
124800*    SET WS-HL7-COMPONENT-TABLE.
124900     MOVE SPACES TO WS-HL7-COMPONENT-TABLE.
125000*    SPLIT THE FIELD.
125100     UNSTRING WS-HL7-RAW-LINE (1:60) DELIMITED BY "^"
125200         INTO WS-HL7-COMPONENT (1) WS-HL7-COMPONENT (2)
125300              WS-HL7-COMPONENT (3) WS-HL7-COMPONENT (4)
125400              WS-HL7-COMPONENT (5) WS-HL7-COMPONENT (6)
125500              WS-HL7-COMPONENT (7) WS-HL7-COMPONENT (8)
125600              WS-HL7-COMPONENT (9) WS-HL7-COMPONENT (10).
125700
125800*=================================================================
125900*    400 -- FIND-OR-CREATE THE SUBJECT FOR THE CURRENT MESSAGE.  *
126000*=================================================================
126100 400-FIND-OR-CREATE-SUBJECT.
126200*    INVOKE 410-COMPUTE-SUBJECT-HASH.
126300     PERFORM 410-COMPUTE-SUBJECT-HASH.
126400*    SET WS-LOOKUP-FOUND-SW.
126500     MOVE 'N' TO WS-LOOKUP-FOUND-SW.
126600*    SET WS-CURR-SUBJ-SUB.
126700     MOVE ZERO TO WS-CURR-SUBJ-SUB.
126800*    CONDITIONAL TEST.
126900     IF WS-SUBJ-ROW-COUNT > 0
127000*    INVOKE 420-SEARCH-SUBJECT-TABLE.
127100         PERFORM 420-SEARCH-SUBJECT-TABLE
127200             VARYING SUBJ-IDX FROM 1 BY 1
127300             UNTIL SUBJ-IDX > WS-SUBJ-ROW-COUNT
127400                OR LOOKUP-FOUND
127500     END-IF.
127600*    CONDITIONAL TEST.
127700     IF NOT LOOKUP-FOUND
127800*    INVOKE 430-CREATE-NEW-SUBJECT.
127900         PERFORM 430-CREATE-NEW-SUBJECT
128000     END-IF.
128100 400-EXIT.
128200     EXIT.
128300
128400*---------------------------------------------------------------*
128500*    HASH = CALL HASHKEY(FIRST+LAST+BIRTHDT+GENDER+BIRTHPLACE)   *
128600*---------------------------------------------------------------*
128700 410-COMPUTE-SUBJECT-HASH.
128800*    SET HK-INPUT-STRING.
128900     MOVE SPACES TO HK-INPUT-STRING.
129000*    ASSEMBLE THE FIELD.
129100     STRING WS-PID-FIRST-NAME     DELIMITED BY SIZE
129200            WS-PID-LAST-NAME      DELIMITED BY SIZE
129300            WS-PID-BIRTH-DATETIME DELIMITED BY SIZE
129400            WS-PID-GENDER         DELIMITED BY SIZE
129500            WS-PID-BIRTHPLACE     DELIMITED BY SIZE
129600         INTO HK-INPUT-STRING.
129700     CALL "HASHKEY" USING HK-INPUT-STRING, HK-OUTPUT-HASH.
129800*    SET WS-CURR-HASH.
129900     MOVE HK-OUTPUT-HASH TO WS-CURR-HASH.
130000
130100*---------------------------------------------------------------*
130200*    LINEAR SCAN OF THE IN-MEMORY SUBJECT TABLE FOR A MATCHING    *
130300*    HASH.  A 3000-ROW TABLE MAKES THIS THE MOST-EXECUTED SEARCH  *
130400*    IN THE PROGRAM (ONCE PER PID SEGMENT) BUT THE TABLE IS NOT   *
130500*    KEPT SORTED DURING THE RUN -- IT IS ONLY SORTED ONCE, AT     *
130600*    REWRITE TIME, IN 810-SORT-SUBJECT-TABLE -- SO A SEQUENTIAL   *
130700*    SEARCH IS WHAT WE HAVE GOT.                                  *
130800*---------------------------------------------------------------*
130900 420-SEARCH-SUBJECT-TABLE.
131000*    CONDITIONAL TEST.
131100     IF WS-SUBJ-HASH (SUBJ-IDX) = WS-CURR-HASH
131200*    SET WS-LOOKUP-FOUND-SW.
131300         MOVE 'Y' TO WS-LOOKUP-FOUND-SW
131400*    SET THE SUBSCRIPT/SWITCH.
131500         SET WS-CURR-SUBJ-SUB TO SUBJ-IDX
131600     END-IF.
131700
131800*---------------------------------------------------------------*
131900*    A HASH NOT FOUND IN THE TABLE IS A SUBJECT THIS PROGRAM HAS  *
132000*    NEVER SEEN BEFORE -- APPENDED AS A NEW ROW WITH THE PID      *
132100*    FIELDS CARRIED FORWARD AND ALL THE PER-SUBJECT COUNTERS      *
132200*    (LOCATION, VARIABLE, EARLIEST-POINT) STARTED FROM ZERO.      *
132300*---------------------------------------------------------------*
132400 430-CREATE-NEW-SUBJECT.
132500*    ARITHMETIC STEP.
132600     ADD 1 TO WS-SUBJ-ROW-COUNT.
132700*    SET THE SUBSCRIPT/SWITCH.
132800     SET SUBJ-IDX TO WS-SUBJ-ROW-COUNT.
132900*    SET WS-SUBJ-PICU-FLAG (SUBJ-IDX).
133000     MOVE 'N'                    TO WS-SUBJ-PICU-FLAG (SUBJ-IDX).
133100*    SET WS-SUBJ-HASH (SUBJ-IDX).
133200     MOVE WS-CURR-HASH           TO WS-SUBJ-HASH (SUBJ-IDX).
133300*    SET WS-SUBJ-FIRST-NAME (SUBJ-IDX).
133400     MOVE WS-PID-FIRST-NAME      TO WS-SUBJ-FIRST-NAME (SUBJ-IDX).
133500*    SET WS-SUBJ-LAST-NAME (SUBJ-IDX).
133600     MOVE WS-PID-LAST-NAME       TO WS-SUBJ-LAST-NAME (SUBJ-IDX).
133700*    FIELD MOVE.
133800     MOVE WS-PID-BIRTH-DATETIME
133900                            TO WS-SUBJ-BIRTH-DATETIME (SUBJ-IDX).
134000*    SET WS-SUBJ-GENDER (SUBJ-IDX).
134100     MOVE WS-PID-GENDER          TO WS-SUBJ-GENDER (SUBJ-IDX).
134200*    SET WS-SUBJ-BIRTHPLACE (SUBJ-IDX).
134300     MOVE WS-PID-BIRTHPLACE      TO WS-SUBJ-BIRTHPLACE (SUBJ-IDX).
134400*    SET WS-SUBJ-EARLIEST-POINT (SUBJ-IDX).
134500     MOVE SPACES              TO WS-SUBJ-EARLIEST-POINT (SUBJ-IDX).
134600*    SET WS-SUBJ-LOC-COUNT (SUBJ-IDX).
134700     MOVE ZERO TO WS-SUBJ-LOC-COUNT (SUBJ-IDX).
134800*    SET WS-SUBJ-VAR-COUNT (SUBJ-IDX).
134900     MOVE ZERO TO WS-SUBJ-VAR-COUNT (SUBJ-IDX).
135000*    SET THE SUBSCRIPT/SWITCH.
135100     SET WS-CURR-SUBJ-SUB TO SUBJ-IDX.
135200*    ARITHMETIC STEP.
135300     ADD 1 TO WS-NEW-SUBJ-COUNT.
135400
135500*=================================================================
135600*    500 -- APPEND A LOCATION IF NOT ALREADY PRESENT; SET THE    *
135700*           PICU FLAG WHEN THE NEW LOCATION STARTS "ZB04".        *
135800*=================================================================
135900 500-APPEND-LOCATION-IF-NEW.
136000*    SET WS-LOC-FOUND-SW.
136100     MOVE 'N' TO WS-LOC-FOUND-SW.
136200*    CONDITIONAL TEST.
136300     IF WS-SUBJ-LOC-COUNT (WS-CURR-SUBJ-SUB) > 0
136400*    INVOKE 510-SEARCH-LOCATION-LIST.
136500         PERFORM 510-SEARCH-LOCATION-LIST
136600             VARYING WS-LOC-SUB FROM 1 BY 1
136700             UNTIL WS-LOC-SUB > WS-SUBJ-LOC-COUNT (WS-CURR-SUBJ-SUB)
136800                OR LOC-ALREADY-THERE
136900     END-IF.
137000*    CONDITIONAL TEST.
137100     IF NOT LOC-ALREADY-THERE
137200*    ARITHMETIC STEP.
137300         ADD 1 TO WS-SUBJ-LOC-COUNT (WS-CURR-SUBJ-SUB)
137400*    FIELD MOVE.
137500         MOVE WS-PV1-LOCATION
137600             TO WS-SUBJ-LOC-ELEM (WS-CURR-SUBJ-SUB
137700                        WS-SUBJ-LOC-COUNT (WS-CURR-SUBJ-SUB))
137800*    CONDITIONAL TEST.
137900         IF WS-PV1-LOCATION (1:4) = "ZB04"
138000*    SET WS-SUBJ-PICU-FLAG (WS-CURR-SUBJ-SUB).
138100             MOVE 'Y' TO WS-SUBJ-PICU-FLAG (WS-CURR-SUBJ-SUB)
138200         END-IF
138300     END-IF.
138400 500-EXIT.
138500     EXIT.
138600
138700*    LINEAR SCAN OF THIS SUBJECT'S LOCATION LIST LOOKING FOR AN
138800*    EXACT MATCH ON THE CURRENT PV1-3 VALUE BEFORE APPENDING.
138900 510-SEARCH-LOCATION-LIST.
139000*    CONDITIONAL TEST.
139100     IF WS-SUBJ-LOC-ELEM (WS-CURR-SUBJ-SUB WS-LOC-SUB)
139200                                            = WS-PV1-LOCATION
139300*    SET WS-LOC-FOUND-SW.
139400         MOVE 'Y' TO WS-LOC-FOUND-SW
139500     END-IF.
139600
139700*=================================================================
139800*    600 -- DERIVE THE CANONICAL SERIES NAME FOR ONE OBX.        *
139900*=================================================================
140000 600-DERIVE-SERIES-NAME.
140100*    INVOKE 610-LOOKUP-SERIES-NAME.
140200     PERFORM 610-LOOKUP-SERIES-NAME THRU 610-EXIT.
140300*    INVOKE 630-BUILD-CAMELCASE-NAME.
140400     PERFORM 630-BUILD-CAMELCASE-NAME THRU 630-EXIT.
140500*    INVOKE 640-NORMALIZE-UNITS.
140600     PERFORM 640-NORMALIZE-UNITS THRU 640-EXIT.
140700*    INVOKE 660-ASSEMBLE-SERIES-NAME.
140800     PERFORM 660-ASSEMBLE-SERIES-NAME THRU 660-EXIT.
140900 600-EXIT.
141000     EXIT.
141100
141200*---------------------------------------------------------------*
141300*    LOOK UP OBX-3 IN THE XLAT TABLE.  IF NOT FOUND, REPLACE     *
141400*    THE FIRST DIGIT IN THE CODE WITH "#" AND TRY AGAIN.          *
141500*---------------------------------------------------------------*
141600 610-LOOKUP-SERIES-NAME.
141700*    SET WS-SNW-SEARCH-CODE.
141800     MOVE WS-OBX-CODE TO WS-SNW-SEARCH-CODE.
141900*    INVOKE 611-SEARCH-XLAT-TABLE.
142000     PERFORM 611-SEARCH-XLAT-TABLE.
142100*    CONDITIONAL TEST.
142200     IF NOT XLAT-FOUND
142300*    INVOKE 612-GENERALIZE-FIRST-DIGIT.
142400         PERFORM 612-GENERALIZE-FIRST-DIGIT.
142500*    INVOKE 611-SEARCH-XLAT-TABLE.
142600         PERFORM 611-SEARCH-XLAT-TABLE
142700     END-IF.
142800*    CONDITIONAL TEST.
142900     IF NOT XLAT-FOUND
143000*    SET WS-SNW-READABLE-NAME.
143100         MOVE WS-SNW-SEARCH-CODE TO WS-SNW-READABLE-NAME
143200     END-IF.
143300 610-EXIT.
143400     EXIT.
143500
143600*    LINEAR SCAN OF THE 400-ROW IN-MEMORY TRANSLATION TABLE.
143700*    SEE THE PATSRCH-STYLE INDEXED SEARCH IN 613 FOR THE ACTUAL
143800*    COMPARE -- THIS PARAGRAPH ONLY DRIVES THE VARYING LOOP.
143900 611-SEARCH-XLAT-TABLE.
144000*    SET WS-XLAT-FOUND-SW.
144100     MOVE 'N' TO WS-XLAT-FOUND-SW.
144200*    CONDITIONAL TEST.
144300     IF WS-XLAT-ROW-COUNT > 0
144400*    INVOKE 613-COMPARE-ONE-XLAT-ROW.
144500         PERFORM 613-COMPARE-ONE-XLAT-ROW
144600             VARYING XLAT-IDX FROM 1 BY 1
144700             UNTIL XLAT-IDX > WS-XLAT-ROW-COUNT
144800                OR XLAT-FOUND
144900     END-IF.
145000
145100*    ONE ROW OF THE TRANSLATION TABLE COMPARED AGAINST THE
145200*    CODE BEING RESOLVED.
145300 613-COMPARE-ONE-XLAT-ROW.
145400*    CONDITIONAL TEST.
145500     IF WS-XLAT-CODE (XLAT-IDX) = WS-SNW-SEARCH-CODE
145600*    SET WS-XLAT-FOUND-SW.
145700         MOVE 'Y' TO WS-XLAT-FOUND-SW
145800*    SET WS-SNW-READABLE-NAME.
145900         MOVE WS-XLAT-NAME (XLAT-IDX) TO WS-SNW-READABLE-NAME
146000     END-IF.
146100
146200*---------------------------------------------------------------*
146300*    01/08/97  JLS -- THIS PARAGRAPH USED TO STOP THE SCAN ON      *
146400*    THE FIRST "#" IT SAW, WHICH IS WRONG -- THERE IS NO "#" IN    *
146500*    THE CODE YET UNTIL WE PUT ONE THERE.  THE STOP CONDITION HAS  *
146600*    TO BE "A DIGIT WAS JUST REPLACED", NOT "THE CURRENT CHARACTER *
146700*    IS ALREADY '#'" -- OTHERWISE THE SCAN RUNS PAST THE FIRST     *
146800*    DIGIT AND CONVERTS EVERY DIGIT IN THE CODE (PICU-198).        *
146900*---------------------------------------------------------------*
147000 612-GENERALIZE-FIRST-DIGIT.
147100*    SET WS-SCAN-SUB.
147200     MOVE ZERO TO WS-SCAN-SUB.
147300*    SET WS-DIGIT-REPLACED-SW.
147400     MOVE 'N' TO WS-DIGIT-REPLACED-SW.
147500*    INVOKE 612A-TEST-ONE-CHAR.
147600     PERFORM 612A-TEST-ONE-CHAR
147700         VARYING WS-SCAN-SUB FROM 1 BY 1
147800         UNTIL WS-SCAN-SUB > 30
147900            OR DIGIT-ALREADY-REPLACED.
148000
148100*    TESTS ONE CHARACTER POSITION; REPLACES IT WITH "#" AND
148200*    RAISES THE SWITCH THE FIRST TIME (AND ONLY THE FIRST TIME)
148300*    A DIGIT IS FOUND.
148400 612A-TEST-ONE-CHAR.
148500*    CONDITIONAL TEST.
148600     IF WS-SNW-SEARCH-CODE (WS-SCAN-SUB:1) IS DIGIT-CHAR
148700*    SET WS-SNW-SEARCH-CODE (WS-SCAN-SUB:1).
148800         MOVE "#" TO WS-SNW-SEARCH-CODE (WS-SCAN-SUB:1)
148900*    SET WS-DIGIT-REPLACED-SW.
149000         MOVE 'Y' TO WS-DIGIT-REPLACED-SW
149100     END-IF.
149200
149300*---------------------------------------------------------------*
149400*    SPLIT THE READABLE NAME ON SPACES AND CAPITALIZE THE       *
149500*    FIRST LETTER OF EACH WORD (SEE 05/02/94 LOG).                *
149600*---------------------------------------------------------------*
149700 630-BUILD-CAMELCASE-NAME.
149800*    SET WS-SNW-WORD-TABLE.
149900     MOVE SPACES TO WS-SNW-WORD-TABLE.
150000*    SET WS-SNW-WORD-COUNT.
150100     MOVE ZERO   TO WS-SNW-WORD-COUNT.
150200*    SPLIT THE FIELD.
150300     UNSTRING WS-SNW-READABLE-NAME DELIMITED BY SPACE
150400         INTO WS-SNW-WORD (1) WS-SNW-WORD (2) WS-SNW-WORD (3)
150500              WS-SNW-WORD (4) WS-SNW-WORD (5) WS-SNW-WORD (6).
150600*    SET WS-SNW-CAMEL-NAME.
150700     MOVE SPACES TO WS-SNW-CAMEL-NAME.
150800*    SET WS-BUILD-PTR.
150900     MOVE 1 TO WS-BUILD-PTR.
151000*    INVOKE 631-ADD-ONE-WORD.
151100     PERFORM 631-ADD-ONE-WORD
151200         VARYING WORD-IDX FROM 1 BY 1 UNTIL WORD-IDX > 6.
151300 630-EXIT.
151400     EXIT.
151500
151600*    UPPERCASES THE FIRST LETTER OF ONE WORD AND APPENDS IT TO
151700*    THE CAMELCASE NAME BEING BUILT.  A BLANK TABLE ENTRY (RUN
151800*    OUT OF WORDS BEFORE WORD-IDX HITS 6) IS SIMPLY SKIPPED.
151900 631-ADD-ONE-WORD.
152000*    CONDITIONAL TEST.
152100     IF WS-SNW-WORD (WORD-IDX) NOT = SPACES
152200*    SET WS-CURR-CHAR-U.
152300         MOVE WS-SNW-WORD (WORD-IDX) (1:1) TO WS-CURR-CHAR-U
152400*    INVOKE 670-UPPERCASE-ONE-CHAR.
152500         PERFORM 670-UPPERCASE-ONE-CHAR
152600*    SET WS-SNW-WORD (WORD-IDX) (1:1).
152700         MOVE WS-CURR-CHAR-U TO WS-SNW-WORD (WORD-IDX) (1:1)
152800*    SET WS-WORD-SUB.
152900         MOVE 20 TO WS-WORD-SUB
153000*    INVOKE 632-SHRINK-ONE-WORD-LEN.
153100         PERFORM 632-SHRINK-ONE-WORD-LEN
153200             UNTIL WS-WORD-SUB = 0
153300                OR WS-SNW-WORD (WORD-IDX) (WS-WORD-SUB:1)
153400                                                 NOT = SPACE
153500*    FIELD MOVE.
153600         MOVE WS-SNW-WORD (WORD-IDX) (1:WS-WORD-SUB)
153700             TO WS-SNW-CAMEL-NAME (WS-BUILD-PTR:WS-WORD-SUB)
153800*    ARITHMETIC STEP.
153900         ADD WS-WORD-SUB TO WS-BUILD-PTR
154000     END-IF.
154100
154200*    TRIMS TRAILING SPACES OFF ONE WORD SO ONLY ITS OWN LETTERS
154300*    ARE APPENDED, NOT THE PADDING OUT TO THE FULL WORD WIDTH.
154400 632-SHRINK-ONE-WORD-LEN.
154500*    ARITHMETIC STEP.
154600     SUBTRACT 1 FROM WS-WORD-SUB.
154700
154800*---------------------------------------------------------------*
154900*    NORMALIZE OBX-6 UNITS -- ORDERED SUBSTITUTION TABLE.        *
155000*---------------------------------------------------------------*
155100 640-NORMALIZE-UNITS.
155200*    SET WS-SNW-UNITS.
155300     MOVE WS-OBX-UNITS TO WS-SNW-UNITS.
155400*    INVOKE 641-APPLY-ONE-UNITS-RULE.
155500     PERFORM 641-APPLY-ONE-UNITS-RULE
155600         VARYING UNITS-IDX FROM 1 BY 1 UNTIL UNITS-IDX > 6.
155700 640-EXIT.
155800     EXIT.
155900
156000*    ONE ENTRY IN THE FIXED UNITS-SUBSTITUTION TABLE APPLIED
156100*    AGAINST THE READABLE NAME VIA THE GENERIC 650-REPLACE-SUBSTR
156200*    ENGINE -- SEE THE 03/14/96 CHANGE LOG FOR WHY ORDER MATTERS.
156300 641-APPLY-ONE-UNITS-RULE.
156400*    SET WS-RS-TARGET.
156500     MOVE WS-SNW-UNITS       TO WS-RS-TARGET.
156600*    SET WS-RS-OLD.
156700     MOVE WS-UNITS-OLD (UNITS-IDX) TO WS-RS-OLD.
156800*    SET WS-RS-NEW.
156900     MOVE WS-UNITS-NEW (UNITS-IDX) TO WS-RS-NEW.
157000*    INVOKE 650-REPLACE-SUBSTR.
157100     PERFORM 650-REPLACE-SUBSTR THRU 650-EXIT.
157200*    SET WS-SNW-UNITS.
157300     MOVE WS-RS-TARGET TO WS-SNW-UNITS.
157400
157500*---------------------------------------------------------------*
157600*    650 -- GENERIC VARIABLE-LENGTH SUBSTRING REPLACE.  PLAIN    *
157700*    INSPECT REPLACING CANNOT CHANGE A FIELD'S EFFECTIVE         *
157800*    LENGTH, SO THIS SCANS BYTE BY BYTE AND REBUILDS THE FIELD   *
157900*    (SEE 12/06/95 LOG).                                          *
158000*---------------------------------------------------------------*
158100 650-REPLACE-SUBSTR.
158200*    INVOKE 651-MEASURE-RS-FIELDS.
158300     PERFORM 651-MEASURE-RS-FIELDS.
158400*    SET WS-RS-RESULT.
158500     MOVE SPACES TO WS-RS-RESULT.
158600*    SET WS-RS-OUT-PTR.
158700     MOVE 1 TO WS-RS-OUT-PTR.
158800*    SET WS-RS-SCAN-PTR.
158900     MOVE 1 TO WS-RS-SCAN-PTR.
159000*    CONDITIONAL TEST.
159100     IF WS-RS-OLD-LEN > 0
159200*    INVOKE 652-REPLACE-SUBSTR-STEP.
159300         PERFORM 652-REPLACE-SUBSTR-STEP
159400             UNTIL WS-RS-SCAN-PTR > WS-RS-TARGET-LEN
159500     END-IF.
159600*    SET WS-RS-TARGET.
159700     MOVE WS-RS-RESULT TO WS-RS-TARGET.
159800 650-EXIT.
159900     EXIT.
160000
160100*    MEASURES THE THREE VARIABLE-LENGTH FIELDS 652-REPLACE-
160200*    SUBSTR-STEP NEEDS -- THE TARGET STRING, THE OLD SUBSTRING,
160300*    AND THE NEW SUBSTRING -- BY TRIMMING TRAILING SPACES.
160400 651-MEASURE-RS-FIELDS.
160500*    SET WS-RS-TARGET-LEN.
160600     MOVE 40 TO WS-RS-TARGET-LEN.
160700*    INVOKE 651A-SHRINK-TARGET-LEN.
160800     PERFORM 651A-SHRINK-TARGET-LEN
160900         UNTIL WS-RS-TARGET-LEN = 0
161000            OR WS-RS-TARGET (WS-RS-TARGET-LEN:1) NOT = SPACE.
161100*    SET WS-RS-OLD-LEN.
161200     MOVE 10 TO WS-RS-OLD-LEN.
161300*    INVOKE 651B-SHRINK-OLD-LEN.
161400     PERFORM 651B-SHRINK-OLD-LEN
161500         UNTIL WS-RS-OLD-LEN = 0
161600            OR WS-RS-OLD (WS-RS-OLD-LEN:1) NOT = SPACE.
161700*    SET WS-RS-NEW-LEN.
161800     MOVE 10 TO WS-RS-NEW-LEN.
161900*    INVOKE 651C-SHRINK-NEW-LEN.
162000     PERFORM 651C-SHRINK-NEW-LEN
162100         UNTIL WS-RS-NEW-LEN = 0
162200            OR WS-RS-NEW (WS-RS-NEW-LEN:1) NOT = SPACE.
162300
162400*    TRIMS TRAILING SPACES OFF THE TARGET STRING LENGTH.
162500 651A-SHRINK-TARGET-LEN.
162600*    ARITHMETIC STEP.
162700     SUBTRACT 1 FROM WS-RS-TARGET-LEN.
162800
162900*    TRIMS TRAILING SPACES OFF THE OLD-SUBSTRING LENGTH.
163000 651B-SHRINK-OLD-LEN.
163100*    ARITHMETIC STEP.
163200     SUBTRACT 1 FROM WS-RS-OLD-LEN.
163300
163400*    TRIMS TRAILING SPACES OFF THE NEW-SUBSTRING LENGTH.
163500 651C-SHRINK-NEW-LEN.
163600*    ARITHMETIC STEP.
163700     SUBTRACT 1 FROM WS-RS-NEW-LEN.
163800
163900*---------------------------------------------------------------*
164000*    THE ACTUAL FIND-AND-REPLACE, ONE OCCURRENCE AT A TIME.       *
164100*    THIS SHOP'S COMPILER HAS NO INTRINSIC REPLACE OR STRING       *
164200*    FUNCTION, SO THIS PARAGRAPH RE-BUILDS THE TARGET INTO A       *
164300*    SCRATCH FIELD LEFT-PART / REPLACEMENT / RIGHT-PART AND        *
164400*    MOVES IT BACK.  ONLY THE FIRST OCCURRENCE IS REPLACED, WHICH  *
164500*    IS ALL THE UNITS TABLE HAS EVER NEEDED (SEE 12/06/95 LOG).    *
164600*---------------------------------------------------------------*
164700 652-REPLACE-SUBSTR-STEP.
164800*    CONDITIONAL TEST.
164900     IF WS-RS-SCAN-PTR + WS-RS-OLD-LEN - 1 <= WS-RS-TARGET-LEN
165000        AND WS-RS-TARGET (WS-RS-SCAN-PTR:WS-RS-OLD-LEN)
165100                             = WS-RS-OLD (1:WS-RS-OLD-LEN)
165200*    CONDITIONAL TEST.
165300         IF WS-RS-NEW-LEN > 0
165400*    FIELD MOVE.
165500             MOVE WS-RS-NEW (1:WS-RS-NEW-LEN)
165600                 TO WS-RS-RESULT (WS-RS-OUT-PTR:WS-RS-NEW-LEN)
165700*    ARITHMETIC STEP.
165800             ADD WS-RS-NEW-LEN TO WS-RS-OUT-PTR
165900         END-IF
166000*    ARITHMETIC STEP.
166100         ADD WS-RS-OLD-LEN TO WS-RS-SCAN-PTR
166200     ELSE
166300*    FIELD MOVE.
166400         MOVE WS-RS-TARGET (WS-RS-SCAN-PTR:1)
166500             TO WS-RS-RESULT (WS-RS-OUT-PTR:1)
166600*    ARITHMETIC STEP.
166700         ADD 1 TO WS-RS-OUT-PTR
166800*    ARITHMETIC STEP.
166900         ADD 1 TO WS-RS-SCAN-PTR
167000     END-IF.
167100
167200*---------------------------------------------------------------*
167300*    ASSEMBLE "vitals." + lower-units + "." + lower-camelname.  *
167400*---------------------------------------------------------------*
167500 660-ASSEMBLE-SERIES-NAME.
167600*    SET WS-CURR-CHAR-L.
167700     MOVE WS-SNW-UNITS (1:1)      TO WS-CURR-CHAR-L.
167800*    INVOKE 675-LOWERCASE-ONE-CHAR.
167900     PERFORM 675-LOWERCASE-ONE-CHAR.
168000*    SET WS-SNW-UNITS (1:1).
168100     MOVE WS-CURR-CHAR-L          TO WS-SNW-UNITS (1:1).
168200*    SET WS-CURR-CHAR-L.
168300     MOVE WS-SNW-CAMEL-NAME (1:1) TO WS-CURR-CHAR-L.
168400*    INVOKE 675-LOWERCASE-ONE-CHAR.
168500     PERFORM 675-LOWERCASE-ONE-CHAR.
168600*    SET WS-SNW-CAMEL-NAME (1:1).
168700     MOVE WS-CURR-CHAR-L          TO WS-SNW-CAMEL-NAME (1:1).
168800*    SET WS-SNW-FULL-NAME.
168900     MOVE SPACES TO WS-SNW-FULL-NAME.
169000*    ASSEMBLE THE FIELD.
169100     STRING "vitals."       DELIMITED BY SIZE
169200            WS-SNW-UNITS       DELIMITED BY SPACE
169300            "."             DELIMITED BY SIZE
169400            WS-SNW-CAMEL-NAME  DELIMITED BY SPACE
169500         INTO WS-SNW-FULL-NAME.
169600 660-EXIT.
169700     EXIT.
169800
169900*---------------------------------------------------------------*
170000*    670/675 -- SINGLE-CHARACTER CASE CONVERSION HELPERS.        *
170100*---------------------------------------------------------------*
170200 670-UPPERCASE-ONE-CHAR.
170300*    SET THE SUBSCRIPT/SWITCH.
170400     SET LOW-IDX TO 1.
170500*    TABLE SEARCH.
170600     SEARCH WS-ALPHA-LOWER-CHAR
170700         AT END
170800             CONTINUE
170900         WHEN WS-ALPHA-LOWER-CHAR (LOW-IDX) = WS-CURR-CHAR-U
171000*    SET THE SUBSCRIPT/SWITCH.
171100             SET UP-IDX TO LOW-IDX
171200*    SET WS-CURR-CHAR-U.
171300             MOVE WS-ALPHA-UPPER-CHAR (UP-IDX) TO WS-CURR-CHAR-U
171400     END-SEARCH.
171500
171600*    LOWERCASES ONE CHARACTER POSITION USING THE FIXED
171700*    UPPER/LOWER TRANSLATE TABLE PAIR.
171800 675-LOWERCASE-ONE-CHAR.
171900*    SET THE SUBSCRIPT/SWITCH.
172000     SET UP-IDX TO 1.
172100*    TABLE SEARCH.
172200     SEARCH WS-ALPHA-UPPER-CHAR
172300         AT END
172400             CONTINUE
172500         WHEN WS-ALPHA-UPPER-CHAR (UP-IDX) = WS-CURR-CHAR-L
172600*    SET THE SUBSCRIPT/SWITCH.
172700             SET LOW-IDX TO UP-IDX
172800*    SET WS-CURR-CHAR-L.
172900             MOVE WS-ALPHA-LOWER-CHAR (LOW-IDX) TO WS-CURR-CHAR-L
173000     END-SEARCH.
173100
173200*=================================================================
173300*    700 -- ADD THE SERIES NAME TO THE SUBJECT'S VARIABLE LIST   *
173400*           IF NOT ALREADY PRESENT.                               *
173500*=================================================================
173600 700-ADD-VARIABLE-IF-NEW.
173700*    SET WS-VAR-FOUND-SW.
173800     MOVE 'N' TO WS-VAR-FOUND-SW.
173900*    CONDITIONAL TEST.
174000     IF WS-SUBJ-VAR-COUNT (WS-CURR-SUBJ-SUB) > 0
174100*    INVOKE 710-SEARCH-VARIABLE-LIST.
174200         PERFORM 710-SEARCH-VARIABLE-LIST
174300             VARYING WS-VAR-SUB FROM 1 BY 1
174400             UNTIL WS-VAR-SUB > WS-SUBJ-VAR-COUNT (WS-CURR-SUBJ-SUB)
174500                OR VAR-ALREADY-THERE
174600     END-IF.
174700*    CONDITIONAL TEST.
174800     IF NOT VAR-ALREADY-THERE
174900*    ARITHMETIC STEP.
175000         ADD 1 TO WS-SUBJ-VAR-COUNT (WS-CURR-SUBJ-SUB)
175100*    FIELD MOVE.
175200         MOVE WS-SNW-FULL-NAME
175300             TO WS-SUBJ-VAR-ELEM (WS-CURR-SUBJ-SUB
175400                        WS-SUBJ-VAR-COUNT (WS-CURR-SUBJ-SUB))
175500     END-IF.
175600 700-EXIT.
175700     EXIT.
175800
175900*    LINEAR SCAN OF THIS SUBJECT'S VARIABLE LIST LOOKING FOR AN
176000*    EXACT MATCH ON THE DERIVED SERIES NAME BEFORE APPENDING.
176100 710-SEARCH-VARIABLE-LIST.
176200*    CONDITIONAL TEST.
176300     IF WS-SUBJ-VAR-ELEM (WS-CURR-SUBJ-SUB WS-VAR-SUB)
176400                                            = WS-SNW-FULL-NAME
176500*    SET WS-VAR-FOUND-SW.
176600         MOVE 'Y' TO WS-VAR-FOUND-SW
176700     END-IF.
176800
176900*=================================================================
177000*    750 -- WRITE ONE DATA-POINT RECORD.                          *
177100*=================================================================
177200 750-WRITE-DATA-POINT.
177300*    SET DATA-POINT-REC.
177400     MOVE SPACES          TO DATA-POINT-REC.
177500*    SET DP-SERIES-NAME.
177600     MOVE WS-SNW-FULL-NAME TO DP-SERIES-NAME.
177700*    SET DP-TIMESTAMP.
177800     MOVE WS-OBR-TIMESTAMP TO DP-TIMESTAMP.
177900*    SET DP-VALUE.
178000     MOVE WS-OBX-VALUE     TO DP-VALUE.
178100*    SET DP-SUBJECT-ID.
178200     MOVE WS-CURR-HASH     TO DP-SUBJECT-ID.
178300*    WRITE THE RECORD.
178400     WRITE DPFILE-REC FROM DATA-POINT-REC.
178500 750-EXIT.
178600     EXIT.
178700
178800*=================================================================
178900*    800 -- BATCH-FLOW STEP 7:  RE-SORT THE SUBJECT TABLE         *
179000*           ASCENDING BY HASH AND REWRITE THE FULL LOOKUP.        *
179100*=================================================================
179200*---------------------------------------------------------------*
179300*    THE LOOKUP IS REWRITTEN IN FULL AFTER EVERY MESSAGE FILE,   *
179400*    NOT JUST AT END OF JOB -- CLOSE AND REOPEN FOR OUTPUT SO    *
179500*    EACH PASS STARTS FROM AN EMPTY DATASET.                     *
179600*---------------------------------------------------------------*
179700 800-REWRITE-SUBJECT-LOOKUP.
179800*    CLOSE THE FILE.
179900     CLOSE SUBJALL-FILE.
180000*    CLOSE THE FILE.
180100     CLOSE SUBJPICU-FILE.
180200*    OPEN THE FILE.
180300     OPEN OUTPUT SUBJALL-FILE.
180400*    OPEN THE FILE.
180500     OPEN OUTPUT SUBJPICU-FILE.
180600*    INVOKE 810-SORT-SUBJECT-TABLE.
180700     PERFORM 810-SORT-SUBJECT-TABLE THRU 810-EXIT.
180800*    SET WS-OUT-ROW-COUNT.
180900     MOVE ZERO TO WS-OUT-ROW-COUNT.
181000*    SET WS-PICU-ROW-COUNT.
181100     MOVE ZERO TO WS-PICU-ROW-COUNT.
181200*    INVOKE 815-WRITE-LOOKUP-HEADER.
181300     PERFORM 815-WRITE-LOOKUP-HEADER THRU 815-EXIT.
181400*    CONDITIONAL TEST.
181500     IF WS-SUBJ-ROW-COUNT > 0
181600*    INVOKE 820-WRITE-ONE-LOOKUP-ROW.
181700         PERFORM 820-WRITE-ONE-LOOKUP-ROW
181800             VARYING SUBJ-IDX FROM 1 BY 1
181900             UNTIL SUBJ-IDX > WS-SUBJ-ROW-COUNT
182000     END-IF.
182100 800-EXIT.
182200     EXIT.
182300
182400*---------------------------------------------------------------*
182500*    815 -- WRITE THE SHEET-1-STYLE COLUMN-HEADING ROW AHEAD OF   *
182600*           THE DATA ON BOTH LOOKUP FILES.  141-SKIP-HEADING-ROW  *
182700*           ASSUMES THIS ROW IS THERE ON THE NEXT RUN, SO IT MUST *
182800*           BE WRITTEN EVERY TIME, EVEN WHEN THERE ARE NO SUBJECT *
182900*           ROWS TO FOLLOW IT.                                     *
183000*---------------------------------------------------------------*
183100 815-WRITE-LOOKUP-HEADER.
183200*    SET SUBJECT-LOOKUP-HDR.
183300     MOVE SPACES TO SUBJECT-LOOKUP-HDR.
183400*    SET HDR-COUNT.
183500     MOVE "COUNT"          TO HDR-COUNT.
183600*    SET HDR-PICU-FLAG.
183700     MOVE "P"              TO HDR-PICU-FLAG.
183800*    SET HDR-HASH.
183900     MOVE "HASH"           TO HDR-HASH.
184000*    SET HDR-FIRST-NAME.
184100     MOVE "FIRST_NAME"     TO HDR-FIRST-NAME.
184200*    SET HDR-LAST-NAME.
184300     MOVE "LAST_NAME"      TO HDR-LAST-NAME.
184400*    SET HDR-BIRTH-DATETIME.
184500     MOVE "BIRTH_DATETIME" TO HDR-BIRTH-DATETIME.
184600*    SET HDR-GENDER.
184700     MOVE "G"              TO HDR-GENDER.
184800*    SET HDR-BIRTHPLACE.
184900     MOVE "BIRTHPLACE"     TO HDR-BIRTHPLACE.
185000*    SET HDR-EARLIEST-POINT.
185100     MOVE "EARLIEST_POINT" TO HDR-EARLIEST-POINT.
185200*    SET HDR-LOCATION-COUNT.
185300     MOVE "LOC"            TO HDR-LOCATION-COUNT.
185400*    SET HDR-LOCATIONS.
185500     MOVE "LOCATIONS"      TO HDR-LOCATIONS.
185600*    SET HDR-VARIABLE-COUNT.
185700     MOVE "VAR"            TO HDR-VARIABLE-COUNT.
185800*    SET HDR-VARIABLES.
185900     MOVE "VARIABLES"      TO HDR-VARIABLES.
186000*    WRITE THE RECORD.
186100     WRITE SUBJALL-REC FROM SUBJECT-LOOKUP-HDR.
186200*    WRITE THE RECORD.
186300     WRITE SUBJPICU-REC FROM SUBJECT-LOOKUP-HDR.
186400 815-EXIT.
186500     EXIT.
186600
186700*---------------------------------------------------------------*
186800*    ASCENDING BUBBLE SORT OF THE IN-MEMORY SUBJECT TABLE BY      *
186900*    HASH, RUN ONCE PER FILE JUST BEFORE THE LOOKUP IS REWRITTEN. *
187000*    A BUBBLE SORT IS FINE HERE -- THE TABLE TOPS OUT AT 3000      *
187100*    ROWS AND THIS RUNS ONCE PER FILE, NOT ONCE PER MESSAGE.       *
187200*---------------------------------------------------------------*
187300 810-SORT-SUBJECT-TABLE.
187400*    CONDITIONAL TEST.
187500     IF WS-SUBJ-ROW-COUNT > 1
187600*    INVOKE 811-SORT-OUTER-PASS.
187700         PERFORM 811-SORT-OUTER-PASS
187800             VARYING WS-SORT-I FROM 1 BY 1
187900             UNTIL WS-SORT-I >= WS-SUBJ-ROW-COUNT
188000     END-IF.
188100 810-EXIT.
188200     EXIT.
188300
188400*    ONE OUTER PASS OF THE BUBBLE SORT.
188500 811-SORT-OUTER-PASS.
188600*    INVOKE 812-SORT-INNER-COMPARE.
188700     PERFORM 812-SORT-INNER-COMPARE
188800         VARYING WS-SORT-J FROM 1 BY 1
188900         UNTIL WS-SORT-J > WS-SUBJ-ROW-COUNT - WS-SORT-I.
189000
189100*    COMPARES TWO ADJACENT ROWS AND SWAPS THEM IF OUT OF ORDER.
189200 812-SORT-INNER-COMPARE.
189300*    SET THE SUBSCRIPT/SWITCH.
189400     SET SUBJ-IDX TO WS-SORT-J.
189500*    CONDITIONAL TEST.
189600     IF WS-SUBJ-HASH (SUBJ-IDX) > WS-SUBJ-HASH (SUBJ-IDX + 1)
189700*    INVOKE 813-SWAP-TWO-ROWS.
189800         PERFORM 813-SWAP-TWO-ROWS
189900     END-IF.
190000
190100*---------------------------------------------------------------*
190200*    A SINGLE SUBSCRIPT ON A DOUBLY-OCCURRING ITEM ADDRESSES     *
190300*    THE WHOLE INNER TABLE AS ONE GROUP, SO THE FULL 20-ELEMENT  *
190400*    LOCATION LIST (OR 30-ELEMENT VARIABLE LIST) MOVES IN ONE    *
190500*    STATEMENT -- NO NEED TO SWAP ELEMENT BY ELEMENT.             *
190600*---------------------------------------------------------------*
190700 813-SWAP-TWO-ROWS.
190800*    SET THE SUBSCRIPT/SWITCH.
190900     SET SUBJ-IDX TO WS-SORT-J.
191000*    SET WS-SWAP-PICU-FLAG.
191100     MOVE WS-SUBJ-PICU-FLAG (SUBJ-IDX)      TO WS-SWAP-PICU-FLAG.
191200*    SET WS-SWAP-HASH.
191300     MOVE WS-SUBJ-HASH (SUBJ-IDX)           TO WS-SWAP-HASH.
191400*    SET WS-SWAP-FIRST-NAME.
191500     MOVE WS-SUBJ-FIRST-NAME (SUBJ-IDX)     TO WS-SWAP-FIRST-NAME.
191600*    SET WS-SWAP-LAST-NAME.
191700     MOVE WS-SUBJ-LAST-NAME (SUBJ-IDX)      TO WS-SWAP-LAST-NAME.
191800*    FIELD MOVE.
191900     MOVE WS-SUBJ-BIRTH-DATETIME (SUBJ-IDX)
192000                                      TO WS-SWAP-BIRTH-DATETIME.
192100*    SET WS-SWAP-GENDER.
192200     MOVE WS-SUBJ-GENDER (SUBJ-IDX)         TO WS-SWAP-GENDER.
192300*    SET WS-SWAP-BIRTHPLACE.
192400     MOVE WS-SUBJ-BIRTHPLACE (SUBJ-IDX)     TO WS-SWAP-BIRTHPLACE.
192500*    FIELD MOVE.
192600     MOVE WS-SUBJ-EARLIEST-POINT (SUBJ-IDX)
192700                                      TO WS-SWAP-EARLIEST-POINT.
192800*    SET WS-SWAP-LOC-COUNT.
192900     MOVE WS-SUBJ-LOC-COUNT (SUBJ-IDX)      TO WS-SWAP-LOC-COUNT.
193000*    SET WS-SWAP-LOC-ELEM.
193100     MOVE WS-SUBJ-LOC-ELEM (SUBJ-IDX)       TO WS-SWAP-LOC-ELEM.
193200*    SET WS-SWAP-VAR-COUNT.
193300     MOVE WS-SUBJ-VAR-COUNT (SUBJ-IDX)      TO WS-SWAP-VAR-COUNT.
193400*    SET WS-SWAP-VAR-ELEM.
193500     MOVE WS-SUBJ-VAR-ELEM (SUBJ-IDX)       TO WS-SWAP-VAR-ELEM.
193600
193700*    SET THE SUBSCRIPT/SWITCH.
193800     SET SUBJ-IDX TO WS-SORT-J.
193900*    FIELD MOVE.
194000     MOVE WS-SUBJ-PICU-FLAG (SUBJ-IDX + 1)  TO
194100                                      WS-SUBJ-PICU-FLAG (SUBJ-IDX).
194200*    FIELD MOVE.
194300     MOVE WS-SUBJ-HASH (SUBJ-IDX + 1)       TO
194400                                      WS-SUBJ-HASH (SUBJ-IDX).
194500*    FIELD MOVE.
194600     MOVE WS-SUBJ-FIRST-NAME (SUBJ-IDX + 1) TO
194700                                      WS-SUBJ-FIRST-NAME (SUBJ-IDX).
194800*    FIELD MOVE.
194900     MOVE WS-SUBJ-LAST-NAME (SUBJ-IDX + 1)  TO
195000                                      WS-SUBJ-LAST-NAME (SUBJ-IDX).
195100*    FIELD MOVE.
195200     MOVE WS-SUBJ-BIRTH-DATETIME (SUBJ-IDX + 1) TO
195300                                 WS-SUBJ-BIRTH-DATETIME (SUBJ-IDX).
195400*    FIELD MOVE.
195500     MOVE WS-SUBJ-GENDER (SUBJ-IDX + 1)     TO
195600                                      WS-SUBJ-GENDER (SUBJ-IDX).
195700*    FIELD MOVE.
195800     MOVE WS-SUBJ-BIRTHPLACE (SUBJ-IDX + 1) TO
195900                                      WS-SUBJ-BIRTHPLACE (SUBJ-IDX).
196000*    FIELD MOVE.
196100     MOVE WS-SUBJ-EARLIEST-POINT (SUBJ-IDX + 1) TO
196200                                 WS-SUBJ-EARLIEST-POINT (SUBJ-IDX).
196300*    FIELD MOVE.
196400     MOVE WS-SUBJ-LOC-COUNT (SUBJ-IDX + 1)  TO
196500                                      WS-SUBJ-LOC-COUNT (SUBJ-IDX).
196600*    FIELD MOVE.
196700     MOVE WS-SUBJ-LOC-ELEM (SUBJ-IDX + 1)   TO
196800                                      WS-SUBJ-LOC-ELEM (SUBJ-IDX).
196900*    FIELD MOVE.
197000     MOVE WS-SUBJ-VAR-COUNT (SUBJ-IDX + 1)  TO
197100                                      WS-SUBJ-VAR-COUNT (SUBJ-IDX).
197200*    FIELD MOVE.
197300     MOVE WS-SUBJ-VAR-ELEM (SUBJ-IDX + 1)   TO
197400                                      WS-SUBJ-VAR-ELEM (SUBJ-IDX).
197500
197600*    SET THE SUBSCRIPT/SWITCH.
197700     SET SUBJ-IDX TO WS-SORT-J.
197800*    SET WS-SUBJ-PICU-FLAG (SUBJ-IDX + 1).
197900     MOVE WS-SWAP-PICU-FLAG TO WS-SUBJ-PICU-FLAG (SUBJ-IDX + 1).
198000*    SET WS-SUBJ-HASH (SUBJ-IDX + 1).
198100     MOVE WS-SWAP-HASH TO WS-SUBJ-HASH (SUBJ-IDX + 1).
198200*    SET WS-SUBJ-FIRST-NAME (SUBJ-IDX + 1).
198300     MOVE WS-SWAP-FIRST-NAME TO WS-SUBJ-FIRST-NAME (SUBJ-IDX + 1).
198400*    SET WS-SUBJ-LAST-NAME (SUBJ-IDX + 1).
198500     MOVE WS-SWAP-LAST-NAME TO WS-SUBJ-LAST-NAME (SUBJ-IDX + 1).
198600*    FIELD MOVE.
198700     MOVE WS-SWAP-BIRTH-DATETIME TO
198800                              WS-SUBJ-BIRTH-DATETIME (SUBJ-IDX + 1).
198900*    SET WS-SUBJ-GENDER (SUBJ-IDX + 1).
199000     MOVE WS-SWAP-GENDER TO WS-SUBJ-GENDER (SUBJ-IDX + 1).
199100*    SET WS-SUBJ-BIRTHPLACE (SUBJ-IDX + 1).
199200     MOVE WS-SWAP-BIRTHPLACE TO WS-SUBJ-BIRTHPLACE (SUBJ-IDX + 1).
199300*    FIELD MOVE.
199400     MOVE WS-SWAP-EARLIEST-POINT TO
199500                              WS-SUBJ-EARLIEST-POINT (SUBJ-IDX + 1).
199600*    SET WS-SUBJ-LOC-COUNT (SUBJ-IDX + 1).
199700     MOVE WS-SWAP-LOC-COUNT TO WS-SUBJ-LOC-COUNT (SUBJ-IDX + 1).
199800*    SET WS-SUBJ-LOC-ELEM (SUBJ-IDX + 1).
199900     MOVE WS-SWAP-LOC-ELEM TO WS-SUBJ-LOC-ELEM (SUBJ-IDX + 1).
200000*    SET WS-SUBJ-VAR-COUNT (SUBJ-IDX + 1).
200100     MOVE WS-SWAP-VAR-COUNT TO WS-SUBJ-VAR-COUNT (SUBJ-IDX + 1).
200200*    SET WS-SUBJ-VAR-ELEM (SUBJ-IDX + 1).
200300     MOVE WS-SWAP-VAR-ELEM TO WS-SUBJ-VAR-ELEM (SUBJ-IDX + 1).
200400
200500*---------------------------------------------------------------*
200600*    ONE OUTPUT ROW -- ALL SUBJECTS TO SUBJALL, PICU-FLAGGED     *
200700*    SUBJECTS ALSO TO SUBJPICU (SAME LAYOUT, SEE LOOKUP-REWRITE  *
200800*    BUSINESS RULE).                                              *
200900*---------------------------------------------------------------*
201000 820-WRITE-ONE-LOOKUP-ROW.
201100*    SET SUBJECT-LOOKUP-REC.
201200     MOVE SPACES TO SUBJECT-LOOKUP-REC.
201300*    ARITHMETIC STEP.
201400     ADD 1 TO WS-OUT-ROW-COUNT.
201500*    SET SUBJ-COUNT.
201600     MOVE WS-OUT-ROW-COUNT              TO SUBJ-COUNT.
201700*    SET SUBJ-PICU-FLAG.
201800     MOVE WS-SUBJ-PICU-FLAG (SUBJ-IDX)   TO SUBJ-PICU-FLAG.
201900*    SET SUBJ-HASH.
202000     MOVE WS-SUBJ-HASH (SUBJ-IDX)        TO SUBJ-HASH.
202100*    SET SUBJ-FIRST-NAME.
202200     MOVE WS-SUBJ-FIRST-NAME (SUBJ-IDX)  TO SUBJ-FIRST-NAME.
202300*    SET SUBJ-LAST-NAME.
202400     MOVE WS-SUBJ-LAST-NAME (SUBJ-IDX)   TO SUBJ-LAST-NAME.
202500*    FIELD MOVE.
202600     MOVE WS-SUBJ-BIRTH-DATETIME (SUBJ-IDX)
202700                                          TO SUBJ-BIRTH-DATETIME.
202800*    SET SUBJ-GENDER.
202900     MOVE WS-SUBJ-GENDER (SUBJ-IDX)      TO SUBJ-GENDER.
203000*    SET SUBJ-BIRTHPLACE.
203100     MOVE WS-SUBJ-BIRTHPLACE (SUBJ-IDX)  TO SUBJ-BIRTHPLACE.
203200*    FIELD MOVE.
203300     MOVE WS-SUBJ-EARLIEST-POINT (SUBJ-IDX)
203400                                          TO SUBJ-EARLIEST-POINT.
203500*    SET SUBJ-LOCATION-COUNT.
203600     MOVE WS-SUBJ-LOC-COUNT (SUBJ-IDX)   TO SUBJ-LOCATION-COUNT.
203700*    SET SUBJ-VARIABLE-COUNT.
203800     MOVE WS-SUBJ-VAR-COUNT (SUBJ-IDX)   TO SUBJ-VARIABLE-COUNT.
203900*    INVOKE 821-BUILD-LOCATION-LIST.
204000     PERFORM 821-BUILD-LOCATION-LIST.
204100*    INVOKE 822-BUILD-VARIABLE-LIST.
204200     PERFORM 822-BUILD-VARIABLE-LIST.
204300*    WRITE THE RECORD.
204400     WRITE SUBJALL-REC FROM SUBJECT-LOOKUP-REC.
204500*    CONDITIONAL TEST.
204600     IF WS-SUBJ-IS-PICU (SUBJ-IDX)
204700*    ARITHMETIC STEP.
204800         ADD 1 TO WS-PICU-ROW-COUNT
204900*    WRITE THE RECORD.
205000         WRITE SUBJPICU-REC FROM SUBJECT-LOOKUP-REC
205100     END-IF.
205200
205300*---------------------------------------------------------------*
205400*    REBUILDS THE BRACKETED, COMMA-SEPARATED LOCATION LIST TEXT   *
205500*    FROM THE ELEMENT TABLE FOR THE OUTPUT ROW -- THE MIRROR      *
205600*    IMAGE OF THE SPLIT 143-SPLIT-LOCATION-LIST DOES ON THE WAY   *
205700*    IN.                                                          *
205800*---------------------------------------------------------------*
205900 821-BUILD-LOCATION-LIST.
206000*    SET WS-LIST-BUILD-AREA.
206100     MOVE SPACES TO WS-LIST-BUILD-AREA.
206200*    SET WS-LIST-PTR.
206300     MOVE 1 TO WS-LIST-PTR.
206400*    SET WS-LIST-OUT (1:1).
206500     MOVE "[" TO WS-LIST-OUT (1:1).
206600*    ARITHMETIC STEP.
206700     ADD 1 TO WS-LIST-PTR.
206800*    CONDITIONAL TEST.
206900     IF WS-SUBJ-LOC-COUNT (SUBJ-IDX) > 0
207000*    INVOKE 823-APPEND-ONE-LOCATION.
207100         PERFORM 823-APPEND-ONE-LOCATION
207200             VARYING WS-LIST-ELEM-SUB FROM 1 BY 1
207300             UNTIL WS-LIST-ELEM-SUB > WS-SUBJ-LOC-COUNT (SUBJ-IDX)
207400     END-IF.
207500*    SET WS-LIST-OUT (WS-LIST-PTR:1).
207600     MOVE "]" TO WS-LIST-OUT (WS-LIST-PTR:1).
207700*    SET SUBJ-LOCATIONS.
207800     MOVE WS-LIST-OUT TO SUBJ-LOCATIONS.
207900
208000*    APPENDS ONE LOCATION ELEMENT AND A COMMA SEPARATOR (WHEN
208100*    THIS IS NOT THE FIRST ELEMENT) TO THE OUTPUT LIST TEXT.
208200 823-APPEND-ONE-LOCATION.
208300*    CONDITIONAL TEST.
208400     IF WS-LIST-ELEM-SUB > 1
208500*    SET WS-LIST-OUT (WS-LIST-PTR:2).
208600         MOVE ", " TO WS-LIST-OUT (WS-LIST-PTR:2)
208700*    ARITHMETIC STEP.
208800         ADD 2 TO WS-LIST-PTR
208900     END-IF.
209000*    FIELD MOVE.
209100     MOVE WS-SUBJ-LOC-ELEM (SUBJ-IDX WS-LIST-ELEM-SUB)
209200         TO WS-LIST-OUT (WS-LIST-PTR:20).
209300*    ARITHMETIC STEP.
209400     ADD 20 TO WS-LIST-PTR.
209500
209600*    SAME IDEA AS 821-BUILD-LOCATION-LIST, ONE TABLE OVER.
209700 822-BUILD-VARIABLE-LIST.
209800*    SET WS-LIST-BUILD-AREA.
209900     MOVE SPACES TO WS-LIST-BUILD-AREA.
210000*    SET WS-LIST-PTR.
210100     MOVE 1 TO WS-LIST-PTR.
210200*    SET WS-LIST-OUT (1:1).
210300     MOVE "[" TO WS-LIST-OUT (1:1).
210400*    ARITHMETIC STEP.
210500     ADD 1 TO WS-LIST-PTR.
210600*    CONDITIONAL TEST.
210700     IF WS-SUBJ-VAR-COUNT (SUBJ-IDX) > 0
210800*    INVOKE 824-APPEND-ONE-VARIABLE.
210900         PERFORM 824-APPEND-ONE-VARIABLE
211000             VARYING WS-LIST-ELEM-SUB FROM 1 BY 1
211100             UNTIL WS-LIST-ELEM-SUB > WS-SUBJ-VAR-COUNT (SUBJ-IDX)
211200     END-IF.
211300*    SET WS-LIST-OUT (WS-LIST-PTR:1).
211400     MOVE "]" TO WS-LIST-OUT (WS-LIST-PTR:1).
211500*    SET SUBJ-VARIABLES.
211600     MOVE WS-LIST-OUT TO SUBJ-VARIABLES.
211700
211800*    APPENDS ONE VARIABLE-NAME ELEMENT AND A COMMA SEPARATOR
211900*    (WHEN THIS IS NOT THE FIRST ELEMENT) TO THE OUTPUT LIST.
212000 824-APPEND-ONE-VARIABLE.
212100*    CONDITIONAL TEST.
212200     IF WS-LIST-ELEM-SUB > 1
212300*    SET WS-LIST-OUT (WS-LIST-PTR:2).
212400         MOVE ", " TO WS-LIST-OUT (WS-LIST-PTR:2)
212500*    ARITHMETIC STEP.
212600         ADD 2 TO WS-LIST-PTR
212700     END-IF.
212800*    FIELD MOVE.
212900     MOVE WS-SUBJ-VAR-ELEM (SUBJ-IDX WS-LIST-ELEM-SUB)
213000         TO WS-LIST-OUT (WS-LIST-PTR:80).
213100*    ARITHMETIC STEP.
213200     ADD 80 TO WS-LIST-PTR.
213300
213400*=================================================================
213500*    900 -- BATCH-FLOW STEP 8:  IF ANYTHING NEW WAS PROCESSED,   *
213600*           WRITE THE NEW PROCESSED-FILE LOG AND CLOSE UP.       *
213700*=================================================================
213800 900-END-OF-JOB.
213900*    SET PARA-NAME.
214000     MOVE "900-END-OF-JOB" TO PARA-NAME.
214100*    CONDITIONAL TEST.
214200     IF WS-NEWFILE-COUNT > 0
214300*    INVOKE 910-REWRITE-PROCESSED-LOG.
214400         PERFORM 910-REWRITE-PROCESSED-LOG THRU 910-EXIT
214500*    CONSOLE MESSAGE.
214600         DISPLAY "Excel written successfully..."
214700*    CONSOLE MESSAGE.
214800         DISPLAY "done.txt written successfully..."
214900     END-IF.
215000*    INVOKE 950-CLOSE-FILES.
215100     PERFORM 950-CLOSE-FILES.
215200 900-EXIT.
215300     EXIT.
215400
215500*---------------------------------------------------------------*
215600*    BATCH-FLOW STEP 8 -- THE OLD LOG PLUS THIS RUN'S NEWLY        *
215700*    PROCESSED PATHS ARE WRITTEN OUT TOGETHER SO THE NEXT RUN'S    *
215800*    140-LOAD-SUBJECT-LOOKUP / 172-SEARCH-PROCESSED-LOG SEE THE    *
215900*    WHOLE HISTORY, NOT JUST TODAY'S FILES.                        *
216000*---------------------------------------------------------------*
216100 910-REWRITE-PROCESSED-LOG.
216200*    CONDITIONAL TEST.
216300     IF WS-PROC-ROW-COUNT > 0
216400*    INVOKE 911-WRITE-ONE-OLD-PATH.
216500         PERFORM 911-WRITE-ONE-OLD-PATH
216600             VARYING PROC-IDX FROM 1 BY 1
216700             UNTIL PROC-IDX > WS-PROC-ROW-COUNT
216800     END-IF.
216900*    CONDITIONAL TEST.
217000     IF WS-NEWFILE-COUNT > 0
217100*    INVOKE 912-WRITE-ONE-NEW-PATH.
217200         PERFORM 912-WRITE-ONE-NEW-PATH
217300             VARYING NEWFILE-IDX FROM 1 BY 1
217400             UNTIL NEWFILE-IDX > WS-NEWFILE-COUNT
217500     END-IF.
217600 910-EXIT.
217700     EXIT.
217800
217900*    RE-WRITES ONE PATH CARRIED FORWARD FROM THE OLD LOG.
218000 911-WRITE-ONE-OLD-PATH.
218100*    SET DONEOUT-REC.
218200     MOVE WS-PROC-PATH (PROC-IDX) TO DONEOUT-REC.
218300*    WRITE THE RECORD.
218400     WRITE DONEOUT-REC.
218500
218600*    WRITES ONE PATH THIS RUN ITSELF JUST FINISHED PROCESSING.
218700 912-WRITE-ONE-NEW-PATH.
218800*    SET DONEOUT-REC.
218900     MOVE WS-NEWFILE-PATH (NEWFILE-IDX) TO DONEOUT-REC.
219000*    WRITE THE RECORD.
219100     WRITE DONEOUT-REC.
219200
219300*---------------------------------------------------------------*
219400*    CLOSES EVERYTHING STILL OPEN AT END OF JOB.  THE PER-        *
219500*    MESSAGE HL7 FILE IS ALREADY CLOSED BY THE TIME WE GET HERE   *
219600*    -- SEE 210-PROCESS-ONE-CANDIDATE-FILE.                        *
219700*---------------------------------------------------------------*
219800 950-CLOSE-FILES.
219900*    SET PARA-NAME.
220000     MOVE "950-CLOSE-FILES" TO PARA-NAME.
220100*    CLOSE THE FILE.
220200     CLOSE CONFIG-FILE.
220300*    CLOSE THE FILE.
220400     CLOSE XLAT-FILE.
220500*    CLOSE THE FILE.
220600     CLOSE FILELIST-FILE.
220700*    CLOSE THE FILE.
220800     CLOSE DONEOUT-FILE.
220900*    CLOSE THE FILE.
221000     CLOSE SUBJALL-FILE.
221100*    CLOSE THE FILE.
221200     CLOSE SUBJPICU-FILE.
221300*    CLOSE THE FILE.
221400     CLOSE DPFILE-FILE.
221500*    CLOSE THE FILE.
221600     CLOSE SYSOUT-FILE.
221700
221800*=================================================================
221900*    1000 -- STANDARD ABEND ROUTINE, SAME PATTERN EVERY BATCH    *
222000*            STEP IN THIS SUITE USES.                             *
222100*=================================================================
222200 1000-ABEND-RTN.
222300*    WRITE THE RECORD.
222400     WRITE SYSOUT-REC FROM ABEND-REC.
222500*    INVOKE 950-CLOSE-FILES.
222600     PERFORM 950-CLOSE-FILES.
222700*    CONSOLE MESSAGE.
222800     DISPLAY "*** ABNORMAL END OF JOB - PICULOAD ***" UPON CONSOLE.
222900     DIVIDE ZERO-VAL INTO ONE-VAL.
