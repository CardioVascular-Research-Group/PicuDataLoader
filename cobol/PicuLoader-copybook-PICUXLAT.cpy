000100******************************************************************
000200*    PICUXLAT  --  OBX-3 RAW-CODE TO READABLE-NAME TRANSLATION  *
000300*    TABLE.  ORIGINALLY MAINTAINED AS A SPREADSHEET (AWARE       *
000400*    PARAMS FILE); CARRIED HERE AS A FIXED-COLUMN FLAT FILE OF   *
000500*    ABOUT 280 DATA ROWS, ROW 1 IS A COLUMN-HEADING ROW.         *
000600******************************************************************
000700 01  MEASUREMENT-XLAT-REC.
000800     05  XLAT-CODE                  PIC X(30).
000900     05  XLAT-NAME                  PIC X(40).
001000     05  FILLER                     PIC X(10) VALUE SPACES.
001100
001200*---------------------------------------------------------------*
001300*    IN-MEMORY COPY OF THE TABLE, LOADED ONCE AND SEARCHED FOR  *
001400*    EVERY OBX-3 CODE ENCOUNTERED IN THE INCOMING MESSAGES.      *
001500*    SIZED FOR THE ~280-ROW TABLE PLUS ROOM TO GROW.             *
001600*---------------------------------------------------------------*
001700 01  WS-XLAT-TABLE.
001800     05  WS-XLAT-ROW  OCCURS 400 TIMES INDEXED BY XLAT-IDX.
001900         10  WS-XLAT-CODE           PIC X(30).
002000         10  WS-XLAT-NAME           PIC X(40).
002100
002200 77  WS-XLAT-ROW-COUNT              PIC 9(04) COMP VALUE ZERO.
