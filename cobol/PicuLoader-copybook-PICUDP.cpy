000100******************************************************************
000200*    PICUDP  --  ONE OUTPUT TIME-SERIES DATA POINT.  STANDS IN  *
000300*    FOR A POST TO THE EXTERNAL TIME-SERIES STORE -- THE VALUE   *
000400*    IS SIMPLY APPENDED TO A SEQUENTIAL FILE FOR THE DOWNSTREAM  *
000500*    LOAD STEP TO PICK UP.  EPOCH-MS CONVERSION IS NOT DONE      *
000600*    HERE; THE ORIGINAL OBSERVATION TIME IS CARRIED AS-IS.       *
000700******************************************************************
000800 01  DATA-POINT-REC.
000900     05  DP-SERIES-NAME             PIC X(80).
001000     05  DP-TIMESTAMP               PIC X(14).
001100     05  DP-VALUE                   PIC X(20).
001200     05  DP-SUBJECT-ID              PIC X(64).
001300     05  FILLER                     PIC X(22) VALUE SPACES.
